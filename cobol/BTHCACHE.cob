000100********************************************************************
000200*    BTHCACHE  --  CACHE STORAGE / CSV EXPORT BATCH SUBROUTINE    *
000300*                                                                  *
000400*    CALLED BY BTHENGIN ONCE PER CYCLE (ADD-ITEM) AND ONCE AT      *
000500*    END OF RUN OR ON A MODE CHANGE TO 'STOP' (EXPORT-AND-CLEAR).  *
000600*    HOLDS THE SYNC-PAYLOAD QUEUE IN WORKING STORAGE FOR THE LIFE  *
000700*    OF THE RUN (NON-REENTRANT -- DO NOT CANCEL BETWEEN CALLS).    *
000800********************************************************************
000900       IDENTIFICATION DIVISION.
001000       PROGRAM-ID.    BTHCACHE.
001100       AUTHOR.        J R HALVORSEN.
001200       INSTALLATION.  PORT OPERATIONS SYSTEMS.
001300       DATE-WRITTEN.  07/22/91.
001400       DATE-COMPILED.
001500       SECURITY.      PORT OPERATIONS SYSTEMS -- INTERNAL USE ONLY.
001600*
001700*    CHANGE LOG
001800*    ----------
001900*    DATE       USERID   TICKET     DESCRIPTION
002000*    ---------- -------- ---------- ------------------------------
002100*    07/22/91   JRH      BTH-0003   ORIGINAL PROGRAM.  BUFFER AND
002200*                                   EXPORT-AND-CLEAR ONLY.
002300*    09/05/91   JRH      BTH-0011   ADDED SELF-REIMPORT STEP AFTER
002400*                                   EXPORT TO CATCH TRUNCATED CSV
002500*                                   WRITES ON A FULL DASD PACK.
002600*    02/14/92   RJT      BTH-0019   50-ROW HARD CAP ON EXPORT ADDED
002700*                                   PER OPS REQUEST -- PRIOR RUNS
002800*                                   WERE PRODUCING UNBOUNDED FILES.
002900*    11/30/93   WBC      BTH-0044   30-ROW CAP ON REIMPORT SIDE ADDED
003000*                                   TO MATCH DOWNSTREAM LOADER LIMIT.
003100*    06/09/95   WBC      BTH-0071   FILENAME NOW CARRIES SESSION ID
003200*                                   TO AVOID CROSS-BERTH COLLISIONS.
003300*    08/22/96   RJT      BTH-0098   CORRECTED QUOTE-DELIMITER BUG IN
003400*                                   2600-WRITE-CSV-ROW -- TRAILING
003500*                                   COLUMN WAS NOT BEING QUOTED.
003600*    02/02/99   WBC      BTH-0140   Y2K -- FILENAME TIMESTAMP ALREADY
003700*                                   CARRIES A 4-DIGIT YEAR, REVIEWED,
003800*                                   NO CHANGE REQUIRED.
003900*    05/17/01   LKM      BTH-0188   ADDED CA-RETURN-CODE 4 FOR AN
004000*                                   EMPTY-QUEUE EXPORT CALL (NO-OP,
004100*                                   NOT AN ERROR, BUT CALLER WANTED
004200*                                   TO BE ABLE TO TELL).
004300*    08/14/03   LKM      BTH-0231   WIDENED LINKAGE AREA TRAILING
004400*                                   FILLER FOR FUTURE USE.
004500*    04/09/07   LKM      BTH-0266   CACHE BUFFER TABLE SIZE RAISED
004600*                                   FROM 250 TO 500 ENTRIES -- LONGER
004700*                                   SOAK-TEST SESSIONS WERE WRAPPING.
004800*
004900*    ABSTRACT.
005000*        MAINTAINS AN IN-MEMORY FIFO QUEUE OF SYNC-PAYLOAD ENTRIES
005100*        FOR THE CURRENT BERTH DOCKING SESSION.  ON EXPORT-AND-CLEAR,
005200*        WRITES A COMMA-DELIMITED, DOUBLE-QUOTED, 24-COLUMN CSV FILE
005300*        (HEADER PLUS UP TO 50 DATA ROWS), THEN REOPENS THAT SAME
005400*        FILE FOR INPUT AND RE-READS IT (SELF-SYNC CHECK), DISCARDING
005500*        ANYTHING PAST ROW 30 OF THE REREAD.
005600*
005700*    ENTRY PARAMETERS.
005800*        CA-REQUEST-AREA   -- FUNCTION CODE, KEY FIELDS, RETURN CODE.
005900*        CV-PAYLOAD        -- ONE SYNC-PAYLOAD ENTRY (ADD-ITEM ONLY).
006000*
006100*    ERRORS.
006200*        CA-RETURN-CODE = 0  NORMAL.
006300*        CA-RETURN-CODE = 4  EXPORT CALLED WITH AN EMPTY QUEUE (NOP).
006400*        CA-RETURN-CODE = 8  BUFFER TABLE FULL ON ADD-ITEM.
006500*        CA-RETURN-CODE = 12 CSV FILE OPEN FAILURE ON EXPORT.
006600*
006700*    ELEMENTS INVOKED.
006800*        CKABEND  -- ABNORMAL TERMINATION HANDLER.
006900*
007000*    USER CONSTANTS.
007100*        WS-EXPORT-ROW-LIMIT  50  MAXIMUM ROWS EVER WRITTEN PER FILE.
007200*        WS-REIMPORT-ROW-LIMIT 30 MAXIMUM ROWS EVER REREAD PER FILE.
007300       EJECT
007400       ENVIRONMENT DIVISION.
007500       CONFIGURATION SECTION.
007600       SPECIAL-NAMES.
007700           C01 IS TOP-OF-FORM
007800               CLASS CACHE-FUNC-CLASS IS '1' '2'.
007900       INPUT-OUTPUT SECTION.
008000       FILE-CONTROL.
008100           SELECT EXPORT-CSV-OUT ASSIGN TO DYNAMIC WS-CSV-FILENAME
008200           ORGANIZATION IS LINE SEQUENTIAL
008300           FILE STATUS IS WS-CSV-OUT-FILE-STATUS.
008400           SELECT REIMPORT-CSV-IN ASSIGN TO DYNAMIC WS-CSV-FILENAME
008500           ORGANIZATION IS LINE SEQUENTIAL
008600           FILE STATUS IS WS-CSV-IN-FILE-STATUS.
008700       EJECT
008800       DATA DIVISION.
008900       FILE SECTION.
009000*
009100       FD  EXPORT-CSV-OUT
009200           LABEL RECORDS ARE STANDARD
009300           RECORDING MODE IS F.
009400       01  CSV-OUT-RECORD.
009500           05  CSV-OUT-TEXT            PIC X(246).
009600           05  FILLER                  PIC X(004).
009700*
009800       FD  REIMPORT-CSV-IN
009900           LABEL RECORDS ARE STANDARD
010000           RECORDING MODE IS F.
010100       01  CSV-IN-RECORD.
010200           05  CSV-IN-TEXT              PIC X(246).
010300           05  FILLER                   PIC X(004).
010400       EJECT
010500       WORKING-STORAGE SECTION.
010600*
010700       01  FILE-STATUS-WORK-AREA.
010800           05  WS-CSV-OUT-FILE-STATUS   PIC X(02).
010900               88  CSV-OUT-OK               VALUE '00'.
011000               88  CSV-OUT-EOF              VALUE '10'.
011100           05  WS-CSV-IN-FILE-STATUS    PIC X(02).
011200               88  CSV-IN-OK                VALUE '00'.
011300               88  CSV-IN-EOF               VALUE '10'.
011400           05  FILLER                   PIC X(04).
011500       01  FILE-STATUS-DIGIT-VIEW REDEFINES FILE-STATUS-WORK-AREA.
011600           05  WS-CSV-OUT-STATUS-DGT    PIC 9(02).
011700           05  WS-CSV-IN-STATUS-DGT     PIC 9(02).
011800           05  FILLER                   PIC X(04).
011900*
012000       01  CACHE-COUNTER-WORK-AREA.
012100           05  WS-QUEUE-COUNT           PIC S9(05) COMP-3.
012200           05  WS-EXPORT-ROW-COUNT      PIC S9(05) COMP-3.
012300           05  WS-REIMPORT-ROW-COUNT    PIC S9(05) COMP-3.
012400           05  WS-EXPORT-ROW-LIMIT      PIC S9(05) COMP-3 VALUE +50.
012500           05  WS-REIMPORT-ROW-LIMIT    PIC S9(05) COMP-3 VALUE +30.
012600           05  WS-DRAIN-INDEX           PIC S9(05) COMP-3.
012700           05  FILLER                   PIC X(08).
012800*
012900       01  FILENAME-WORK-AREA.
013000           05  WS-FN-ORG-ID             PIC 9(09).
013100           05  WS-FN-BERTH-ID           PIC 9(09).
013200           05  WS-FN-SESSION-ID         PIC 9(09).
013300           05  WS-FN-TS-YEAR            PIC 9(04).
013400           05  WS-FN-TS-MONTH           PIC 9(02).
013500           05  WS-FN-TS-DAY             PIC 9(02).
013600           05  WS-FN-TS-HOUR            PIC 9(02).
013700           05  WS-FN-TS-MINUTE          PIC 9(02).
013800           05  WS-FN-TS-SECOND          PIC 9(02).
013900           05  FILLER                   PIC X(10).
014000       01  FILENAME-DATE-VIEW REDEFINES FILENAME-WORK-AREA.
014100           05  FILLER                   PIC X(27).
014200           05  WS-FN-CURR-DATE          PIC 9(06).
014300           05  WS-FN-CURR-TIME          PIC 9(06).
014400           05  FILLER                   PIC X(10).
014500*
014600       01  WS-CSV-FILENAME              PIC X(60).
014700*
014800       01  CSV-ROW-WORK-AREA.
014900           05  WS-ROW-RECORD-ID-ED      PIC -(8)9.
015000           05  WS-ROW-BERTH-ID-ED       PIC -(8)9.
015100           05  WS-ROW-ORG-ID-ED         PIC -(8)9.
015200           05  WS-ROW-ANGLE-ZONE-ED     PIC -9.
015300           05  WS-ROW-LSPD-ZONE-ED      PIC -9.
015400           05  WS-ROW-LDST-ZONE-ED      PIC -9.
015500           05  WS-ROW-RDST-ZONE-ED      PIC -9.
015600           05  WS-ROW-RSPD-ZONE-ED      PIC -9.
015700           05  WS-ROW-LEFT-SPEED-ED     PIC -(4)9.9(4).
015800           05  WS-ROW-LEFT-DIST-ED      PIC -(4)9.9(4).
015900           05  WS-ROW-RIGHT-SPEED-ED    PIC -(4)9.9(4).
016000           05  WS-ROW-RIGHT-DIST-ED     PIC -(4)9.9(4).
016100           05  WS-ROW-ANGLE-ED          PIC -(2)9.9(4).
016200           05  WS-ROW-LEFT-STATUS-ED    PIC -(3)9.
016300           05  WS-ROW-RIGHT-STATUS-ED   PIC -(3)9.
016400           05  WS-ROW-RDST-ALARM-ED     PIC -(3)9.
016500           05  WS-ROW-RSPD-ALARM-ED     PIC -(3)9.
016600           05  WS-ROW-LDST-ALARM-ED     PIC -(3)9.
016700           05  WS-ROW-LSPD-ALARM-ED     PIC -(3)9.
016800           05  WS-ROW-ANGLE-ALARM-ED    PIC -(3)9.
016900           05  FILLER                   PIC X(12).
017000       01  CSV-ROW-RAW-VIEW REDEFINES CSV-ROW-WORK-AREA.
017100           05  FILLER                   PIC X(125).
017200*
017300       01  CACHE-BUFFER-TABLE.
017400           05  CACHE-BUFFER-ENTRY OCCURS 500 TIMES INDEXED BY CBX.
017500           COPY BTHCSVR REPLACING ==CV-== BY ==CB-==.
017600           05  FILLER                   PIC X(04).
017700       EJECT
017800       LINKAGE SECTION.
017900*
018000       01  CA-REQUEST-AREA.
018100           05  CA-FUNCTION-CODE             PIC X(01).
018200               88  CA-FUNC-ADD-ITEM             VALUE '1'.
018300               88  CA-FUNC-EXPORT               VALUE '2'.
018400           05  CA-ORG-ID                    PIC S9(09).
018500           05  CA-BERTH-ID                  PIC S9(09).
018600           05  CA-SESSION-ID                PIC S9(09).
018700           05  CA-RETURN-CODE               PIC S9(04) COMP.
018800           05  FILLER                       PIC X(08).
018900       EJECT
019000           COPY BTHCSVR.
019100       EJECT
019200*****************************************************************
019300*                     PROCEDURE DIVISION                        *
019400*****************************************************************
019500       PROCEDURE DIVISION USING CA-REQUEST-AREA CV-PAYLOAD.
019600       0000-CACHE-CONTROL.
019700           MOVE 0 TO CA-RETURN-CODE.
019800           IF CA-FUNC-ADD-ITEM
019900           PERFORM 1000-ADD-ITEM
020000               THRU 1099-ADD-ITEM-EXIT
020100           ELSE
020200           IF CA-FUNC-EXPORT
020300           PERFORM 2000-EXPORT-AND-CLEAR
020400               THRU 2099-EXPORT-AND-CLEAR-EXIT
020500           ELSE
020600           MOVE 16 TO CA-RETURN-CODE
020700           END-IF
020800           END-IF.
020900           GOBACK.
021000       EJECT
021100*****************************************************************
021200*          ADD ONE SYNC-PAYLOAD ENTRY TO THE QUEUE               *
021300*****************************************************************
021400       1000-ADD-ITEM.
021500           IF WS-QUEUE-COUNT NOT < 500
021600           MOVE 8 TO CA-RETURN-CODE
021700           GO TO 1099-ADD-ITEM-EXIT
021800           END-IF.
021900           ADD 1 TO WS-QUEUE-COUNT.
022000           SET CBX TO WS-QUEUE-COUNT.
022100           MOVE CV-PAYLOAD TO CACHE-BUFFER-ENTRY (CBX).
022200       1099-ADD-ITEM-EXIT.
022300           EXIT.
022400       EJECT
022500*****************************************************************
022600*          EXPORT-AND-CLEAR -- WRITE CSV, THEN REIMPORT          *
022700*****************************************************************
022800       2000-EXPORT-AND-CLEAR.
022900           IF WS-QUEUE-COUNT = 0
023000           MOVE 4 TO CA-RETURN-CODE
023100           GO TO 2099-EXPORT-AND-CLEAR-EXIT
023200           END-IF.
023300           PERFORM 2100-BUILD-EXPORT-FILENAME
023400               THRU 2199-BUILD-EXPORT-FILENAME-EXIT.
023500           OPEN OUTPUT EXPORT-CSV-OUT.
023600           IF NOT CSV-OUT-OK
023700           MOVE 12 TO CA-RETURN-CODE
023800           GO TO 2099-EXPORT-AND-CLEAR-EXIT
023900           END-IF.
024000           PERFORM 2500-WRITE-CSV-HEADER
024100               THRU 2599-WRITE-CSV-HEADER-EXIT.
024200           MOVE 0 TO WS-EXPORT-ROW-COUNT.
024300           MOVE 0 TO WS-DRAIN-INDEX.
024400           PERFORM 2010-DRAIN-QUEUE
024500               THRU 2019-DRAIN-QUEUE-EXIT
024600               UNTIL WS-DRAIN-INDEX NOT LESS THAN WS-QUEUE-COUNT
024700               OR WS-EXPORT-ROW-COUNT NOT LESS THAN WS-EXPORT-ROW-LIMIT.
024800           CLOSE EXPORT-CSV-OUT.
024900           MOVE 0 TO WS-QUEUE-COUNT.
025000           PERFORM 3000-REIMPORT-SELF
025100               THRU 3099-REIMPORT-SELF-EXIT.
025200       2099-EXPORT-AND-CLEAR-EXIT.
025300           EXIT.
025400       EJECT
025500*****************************************************************
025600*          DRAIN ONE QUEUE ENTRY TO THE CSV OUTPUT FILE          *
025700*****************************************************************
025800       2010-DRAIN-QUEUE.
025900           ADD 1 TO WS-DRAIN-INDEX.
026000           IF WS-DRAIN-INDEX > WS-QUEUE-COUNT
026100           GO TO 2019-DRAIN-QUEUE-EXIT
026200           END-IF.
026300           SET CBX TO WS-DRAIN-INDEX.
026400           PERFORM 2600-WRITE-CSV-ROW
026500               THRU 2699-WRITE-CSV-ROW-EXIT.
026600           ADD 1 TO WS-EXPORT-ROW-COUNT.
026700       2019-DRAIN-QUEUE-EXIT.
026800           EXIT.
026900       EJECT
027000*****************************************************************
027100*          BUILD THE <ORG>_<BERTH>_<SESS>-<TS>.CSV FILENAME      *
027200*****************************************************************
027300       2100-BUILD-EXPORT-FILENAME.
027400           MOVE CA-ORG-ID     TO WS-FN-ORG-ID.
027500           MOVE CA-BERTH-ID   TO WS-FN-BERTH-ID.
027600           MOVE CA-SESSION-ID TO WS-FN-SESSION-ID.
027700           ACCEPT WS-FN-CURR-DATE FROM DATE.
027800           ACCEPT WS-FN-CURR-TIME FROM TIME.
027900           MOVE WS-FN-CURR-DATE (1:2)  TO WS-FN-TS-YEAR (3:2).
028000           MOVE '20'                  TO WS-FN-TS-YEAR (1:2).
028100           MOVE WS-FN-CURR-DATE (3:2)  TO WS-FN-TS-MONTH.
028200           MOVE WS-FN-CURR-DATE (5:2)  TO WS-FN-TS-DAY.
028300           MOVE WS-FN-CURR-TIME (1:2)  TO WS-FN-TS-HOUR.
028400           MOVE WS-FN-CURR-TIME (3:2)  TO WS-FN-TS-MINUTE.
028500           MOVE WS-FN-CURR-TIME (5:2)  TO WS-FN-TS-SECOND.
028600           STRING WS-FN-ORG-ID '_' WS-FN-BERTH-ID '_' WS-FN-SESSION-ID
028700               '-' WS-FN-TS-YEAR WS-FN-TS-MONTH WS-FN-TS-DAY
028800               '_' WS-FN-TS-HOUR WS-FN-TS-MINUTE WS-FN-TS-SECOND
028900               '.CSV'
029000               DELIMITED BY SIZE INTO WS-CSV-FILENAME.
029100       2199-BUILD-EXPORT-FILENAME-EXIT.
029200           EXIT.
029300       EJECT
029400*****************************************************************
029500*          WRITE THE 24-COLUMN CSV HEADER ROW                    *
029600*****************************************************************
029700       2500-WRITE-CSV-HEADER.
029800           MOVE SPACE TO CSV-OUT-RECORD.
029900           STRING '"record_id","berth_id","time","org_id","angle_zone",'
030000               '"lspeed_zone","ldistance_zone","rdistance_zone",'
030100               '"rspeed_zone","left_speed","left_distance",'
030200               '"right_speed","right_distance","angle","left_status",'
030300               '"right_status","rdistance_alarm","rspeed_alarm",'
030400               '"ldistance_alarm","lspeed_alarm","angle_alarm",'
030500               '"created_at","updated_at","deleted_at"'
030600               DELIMITED BY SIZE INTO CSV-OUT-TEXT.
030700           WRITE CSV-OUT-RECORD.
030800       2599-WRITE-CSV-HEADER-EXIT.
030900           EXIT.
031000       EJECT
031100*****************************************************************
031200*          WRITE ONE CSV DATA ROW FROM CACHE-BUFFER-ENTRY (CBX)  *
031300*****************************************************************
031400       2600-WRITE-CSV-ROW.
031500           MOVE CB-RECORD-ID (CBX)       TO WS-ROW-RECORD-ID-ED.
031600           MOVE CB-BERTH-ID (CBX)        TO WS-ROW-BERTH-ID-ED.
031700           MOVE CB-ORG-ID (CBX)          TO WS-ROW-ORG-ID-ED.
031800           MOVE CB-ANGLE-ZONE (CBX)      TO WS-ROW-ANGLE-ZONE-ED.
031900           MOVE CB-LSPEED-ZONE (CBX)     TO WS-ROW-LSPD-ZONE-ED.
032000           MOVE CB-LDISTANCE-ZONE (CBX)  TO WS-ROW-LDST-ZONE-ED.
032100           MOVE CB-RDISTANCE-ZONE (CBX)  TO WS-ROW-RDST-ZONE-ED.
032200           MOVE CB-RSPEED-ZONE (CBX)     TO WS-ROW-RSPD-ZONE-ED.
032300           MOVE CB-LEFT-SPEED (CBX)      TO WS-ROW-LEFT-SPEED-ED.
032400           MOVE CB-LEFT-DISTANCE (CBX)   TO WS-ROW-LEFT-DIST-ED.
032500           MOVE CB-RIGHT-SPEED (CBX)     TO WS-ROW-RIGHT-SPEED-ED.
032600           MOVE CB-RIGHT-DISTANCE (CBX)  TO WS-ROW-RIGHT-DIST-ED.
032700           MOVE CB-ANGLE (CBX)           TO WS-ROW-ANGLE-ED.
032800           MOVE CB-LEFT-STATUS (CBX)     TO WS-ROW-LEFT-STATUS-ED.
032900           MOVE CB-RIGHT-STATUS (CBX)    TO WS-ROW-RIGHT-STATUS-ED.
033000           MOVE CB-RDISTANCE-ALARM (CBX) TO WS-ROW-RDST-ALARM-ED.
033100           MOVE CB-RSPEED-ALARM (CBX)    TO WS-ROW-RSPD-ALARM-ED.
033200           MOVE CB-LDISTANCE-ALARM (CBX) TO WS-ROW-LDST-ALARM-ED.
033300           MOVE CB-LSPEED-ALARM (CBX)    TO WS-ROW-LSPD-ALARM-ED.
033400           MOVE CB-ANGLE-ALARM (CBX)     TO WS-ROW-ANGLE-ALARM-ED.
033500           MOVE SPACE TO CSV-OUT-RECORD.
033600           STRING '"' WS-ROW-RECORD-ID-ED    '","'
033700               WS-ROW-BERTH-ID-ED     '","'
033800               CB-TIME (CBX)          '","'
033900               WS-ROW-ORG-ID-ED       '","'
034000               WS-ROW-ANGLE-ZONE-ED   '","'
034100               WS-ROW-LSPD-ZONE-ED    '","'
034200               WS-ROW-LDST-ZONE-ED    '","'
034300               WS-ROW-RDST-ZONE-ED    '","'
034400               WS-ROW-RSPD-ZONE-ED    '","'
034500               WS-ROW-LEFT-SPEED-ED   '","'
034600               WS-ROW-LEFT-DIST-ED    '","'
034700               WS-ROW-RIGHT-SPEED-ED  '","'
034800               WS-ROW-RIGHT-DIST-ED   '","'
034900               WS-ROW-ANGLE-ED        '","'
035000               WS-ROW-LEFT-STATUS-ED  '","'
035100               WS-ROW-RIGHT-STATUS-ED '","'
035200               WS-ROW-RDST-ALARM-ED   '","'
035300               WS-ROW-RSPD-ALARM-ED   '","'
035400               WS-ROW-LDST-ALARM-ED   '","'
035500               WS-ROW-LSPD-ALARM-ED   '","'
035600               WS-ROW-ANGLE-ALARM-ED  '","'
035700               CB-CREATED-AT (CBX)    '","'
035800               CB-UPDATED-AT (CBX)    '","'
035900               CB-DELETED-AT (CBX)    '"'
036000               DELIMITED BY SIZE INTO CSV-OUT-TEXT.
036100           WRITE CSV-OUT-RECORD.
036200       2699-WRITE-CSV-ROW-EXIT.
036300           EXIT.
036400       EJECT
036500*****************************************************************
036600*          RE-READ THE FILE JUST WRITTEN -- SELF-SYNC CHECK      *
036700*          (ROWS 31 AND BEYOND OF THE REREAD ARE DISCARDED)      *
036800*****************************************************************
036900       3000-REIMPORT-SELF.
037000           MOVE 0 TO WS-REIMPORT-ROW-COUNT.
037100           OPEN INPUT REIMPORT-CSV-IN.
037200           IF NOT CSV-IN-OK
037300           GO TO 3099-REIMPORT-SELF-EXIT
037400           END-IF.
037500*        SKIP THE HEADER ROW.
037600           READ REIMPORT-CSV-IN
037700           AT END
037800           GO TO 3090-REIMPORT-CLOSE
037900           END-READ.
038000       3010-REIMPORT-LOOP.
038100           READ REIMPORT-CSV-IN
038200           AT END
038300           GO TO 3090-REIMPORT-CLOSE
038400           END-READ.
038500           IF WS-REIMPORT-ROW-COUNT NOT < WS-REIMPORT-ROW-LIMIT
038600           GO TO 3090-REIMPORT-CLOSE
038700           END-IF.
038800           ADD 1 TO WS-REIMPORT-ROW-COUNT.
038900           GO TO 3010-REIMPORT-LOOP.
039000       3090-REIMPORT-CLOSE.
039100           CLOSE REIMPORT-CSV-IN.
039200       3099-REIMPORT-SELF-EXIT.
039300           EXIT.
039400       EJECT
039500*****************************************************************
039600*                   ABNORMAL TERMINATION                         *
039700*****************************************************************
039800       9900-ABEND.
039900           CALL 'CKABEND'.
040000       9999-EXIT.
040100           EXIT.
040200
