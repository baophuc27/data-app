000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BTHSTATE.
000300       AUTHOR. J R HALVORSEN.
000400       INSTALLATION. PORT OPERATIONS SYSTEMS.
000500       DATE-WRITTEN. 06/03/91.
000600       DATE-COMPILED.
000700       SECURITY.  THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000800           PORT OPERATIONS SYSTEMS AND ARE NOT TO BE REPRODUCED OR
000900           DISCLOSED TO OTHERS WITHOUT WRITTEN CONSENT.
001000*****************************************************************
001100*                                                               *
001200*    BTHSTATE  --  VESSEL STATE MACHINE SUBPROGRAM              *
001300*                                                               *
001400*    CHANGE LOG                                                 *
001500*    DATE       USERID   REQ-NO     DESCRIPTION                 *
001600*    ---------- -------- ---------- ----------------------------*
001700*    06/03/91   JRH      BTH-0002   ORIGINAL PROGRAM.  CALLED    *
001800*                        ONCE PER CYCLE FROM BTHENGIN TO TRACK   *
001900*                        THE FOUR VESSEL DOCKING STATES.         *
002000*    03/03/96   RJT      BTH-0058   ADDED THE THREE TIME-WINDOW  *
002100*                        AUTOMATIC TRANSITION RULES.             *
002200*    06/19/97   RJT      BTH-0060   ADDED MANUAL TRANSITION       *
002300*                        ENTRY POINT WITH FORWARD-ONLY CHECK.    *
002400*    02/02/99   WBC      BTH-0079   Y2K -- NO DATE FIELDS IN     *
002500*                        THIS SUBPROGRAM, REVIEWED, NO CHANGE.   *
002600*    08/14/03   LKM      BTH-0231   WIDENED STATE NAME FIELDS TO *
002700*                        X(10) FOR THE NEW "DEPARTING" STATE.    *
002800*    06/13/07   LKM      BTH-0268   THE THREE AUTOMATIC RULES     *
002900*                        NOW WEIGH THE LINKAGE SENSOR FIELDS      *
003000*                        (FENDER DISTANCE, SPEED, TARGET-LOST)    *
003100*                        INSTEAD OF A FLAT TICK COUNT.  ADDED     *
003200*                        MOORING REFERENCE-DISTANCE SNAPSHOT AND  *
003300*                        300-SECOND REBASELINE TIMER.             *
003400*    06/13/07   LKM      BTH-0269   THE MODE-TO-STATE MAPPING IS  *
003500*                        NOW APPLIED ONLY WHEN ST-MODE CHANGES    *
003600*                        FROM THE PRIOR CALL, NOT ON EVERY CALL   *
003700*                        THE MODE HAPPENS TO MATCH -- THE OLD WAY *
003800*                        STOMPED THE DWELL TICKS BACK TO ZERO     *
003900*                        EVERY CYCLE AND THEY NEVER ACCUMULATED.  *
004000*    06/20/07   LKM      BTH-0270   REPLACED STATE-ORDER-TABLE'S   *
004100*                        FORWARD-ORDER-NUMBER CHECK (WHICH COULD  *
004200*                        NEVER ACCEPT THE DEPARTING-TO-AVAILABLE  *
004300*                        WRAPAROUND) WITH AN EXPLICIT ALLOWED-     *
004400*                        TRANSITION-TABLE OF FROM/TO PAIRS.        *
004500*    08/10/07   LKM      BTH-0271   RECAST EVERY PARAGRAPH BELOW   *
004600*                        AS A NUMBERED PERFORM...THRU...-EXIT PAIR *
004700*                        WITH GO TO FOR EARLY EXIT, TO MATCH THE   *
004800*                        REST OF THE BTHENGIN RUN UNIT.  NO DWELL  *
004900*                        OR TRANSITION LOGIC WAS CHANGED.           *
005000*****************************************************************
005100*                                                                *
005200*A    ABSTRACT..                                                 *
005300*  BTHSTATE TRACKS THE CURRENT DOCKING STATE OF ONE VESSEL --    *
005400*  AVAILABLE, BERTHING, MOORING OR DEPARTING.  IT IS CALLED      *
005500*  ONCE PER CYCLE FROM BTHENGIN (FUNCTION 1, AUTOMATIC CHECK)     *
005600*  AND ON DEMAND FROM THE OPERATOR CONSOLE SUBMIT JOB (FUNCTION  *
005700*  2, MANUAL TRANSITION).  STATE AND THE DWELL TIMERS ARE HELD    *
005800*  IN THIS SUBPROGRAM'S OWN WORKING STORAGE, WHICH SURVIVES      *
005900*  ACROSS REPEATED CALLS FOR THE LIFE OF THE BTHENGIN RUN.        *
006000*                                                                *
006100*J    JCL..                                                      *
006200*                                                                *
006300*     CALLED BY BTHENGIN.  NO JCL OF ITS OWN.                    *
006400*                                                                *
006500*P    ENTRY PARAMETERS..                                         *
006600*     ST-REQUEST-AREA (SEE COPY MEMBER LAYOUT BELOW).             *
006700*                                                                *
006800*E    ERRORS DETECTED BY THIS ELEMENT..                          *
006900*     ST-RETURN-CODE = 8 -- MANUAL TRANSITION REQUESTED TO A     *
007000*                           STATE NOT IN ALLOWED-TRANSITION-TABLE.*
007100*                                                                *
007200*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
007300*                                                                *
007400*     NONE.                                                      *
007500*                                                                *
007600*U    USER CONSTANTS AND TABLES REFERENCED..                     *
007700*     ALLOWED-TRANSITION-TABLE (BELOW) -- THE FOUR FROM/TO       *
007800*     STATE PAIRS A MANUAL TRANSITION MAY REQUEST.               *
007900*                                                                *
008000*****************************************************************
008100       ENVIRONMENT DIVISION.
008200       CONFIGURATION SECTION.
008300       SOURCE-COMPUTER. IBM-370.
008400       OBJECT-COMPUTER. IBM-370.
008500       SPECIAL-NAMES.
008600           C01 IS TOP-OF-FORM
008700           CLASS DOCK-STATE-CLASS IS 'A' 'B' 'M' 'D'.
008800       DATA DIVISION.
008900       WORKING-STORAGE SECTION.
009000       01  FILLER PIC X(32)
009100           VALUE 'BTHSTATE WORKING STORAGE BEGINS '.
009200*****************************************************************
009300*    CURRENT STATE AND DWELL TIMER AREA -- PERSISTS ACROSS      *
009400*    CALLS FOR THE LIFE OF THE RUN (NOT INITIALIZED EACH CALL)  *
009500*    LKM 06/13/07 BTH-0269 -- WS-PRIOR-MODE ADDED SO THE MODE-   *
009600*    TO-STATE MAPPING BELOW ONLY FIRES ON AN ACTUAL MODE CHANGE. *
009700*****************************************************************
009800       01  CURRENT-STATE-WORK-AREA.
009900           05  WS-CURRENT-STATE             PIC X(10)
010000               VALUE 'AVAILABLE '.
010100               88  WS-STATE-IS-AVAILABLE        VALUE 'AVAILABLE '.
010200               88  WS-STATE-IS-BERTHING         VALUE 'BERTHING  '.
010300               88  WS-STATE-IS-MOORING          VALUE 'MOORING   '.
010400               88  WS-STATE-IS-DEPARTING        VALUE 'DEPARTING '.
010500           05  WS-FIRST-CALL-SW              PIC X(01) VALUE 'Y'.
010600               88  WS-FIRST-CALL                 VALUE 'Y'.
010700           05  WS-PRIOR-MODE                 PIC X(15) VALUE SPACE.
010800           05  FILLER                        PIC X(04).
010900       01  CURRENT-STATE-RAW-VIEW REDEFINES CURRENT-STATE-WORK-AREA
011000           PIC X(30).
011100*****************************************************************
011200*    DWELL TIMER TICKS -- RJT 03/03/96 BTH-0058.  EACH TICK IS   *
011300*    ONE CALL (ONE CYCLE), AND EACH CYCLE IS 100 MS, SO 10 TICKS *
011400*    EQUAL ONE SECOND OF CONTINUOUS DWELL.  THE THREE AUTOMATIC  *
011500*    RULES FIRE WHEN THEIR OWN DWELL COUNTER REACHES THE         *
011600*    CONFIGURED THRESHOLD.                                       *
011700*    LKM 06/13/07 BTH-0268 -- ADDED THE MOORING REFERENCE-AGE    *
011800*    TIMER AND ITS 300-SECOND REBASELINE THRESHOLD, AND RE-TUNED *
011900*    THE BERTH/DEPART THRESHOLDS TO THE SPEC'S 30-SECOND HOLD    *
012000*    TIMES (WAS A FLAT TICK COUNT WITH NO REAL TIME BASIS).       *
012100*****************************************************************
012200       01  DWELL-TIMER-WORK-AREA.
012300           05  WS-BERTHING-DWELL-TICKS      PIC S9(09) COMP-3
012400               VALUE 0.
012500           05  WS-MOORING-DWELL-TICKS       PIC S9(09) COMP-3
012600               VALUE 0.
012700           05  WS-DEPARTING-DWELL-TICKS     PIC S9(09) COMP-3
012800               VALUE 0.
012900           05  WS-BERTH-TO-MOOR-THRESHOLD   PIC S9(09) COMP-3
013000               VALUE +300.
013100           05  WS-MOOR-TO-DEPART-THRESHOLD  PIC S9(09) COMP-3
013200               VALUE +600.
013300           05  WS-DEPART-TO-AVAIL-THRESHOLD PIC S9(09) COMP-3
013400               VALUE +300.
013500           05  WS-MOOR-REF-AGE-TICKS        PIC S9(09) COMP-3
013600               VALUE 0.
013700           05  WS-MOOR-REBASELINE-THRESHOLD PIC S9(09) COMP-3
013800               VALUE +3000.
013900           05  FILLER                        PIC X(08).
014000       01  DWELL-TIMER-RAW-VIEW REDEFINES DWELL-TIMER-WORK-AREA
014100           PIC X(48).
014200*****************************************************************
014300*    MOORING REFERENCE-DISTANCE SNAPSHOT -- LKM 06/13/07          *
014400*    BTH-0268.  THE MOORING-TO-DEPARTING RULE MEASURES MOVEMENT  *
014500*    AGAINST THE FENDER DISTANCES RECORDED THE FIRST CYCLE THE   *
014600*    VESSEL ENTERED MOORING (OR THE LAST REBASELINE).             *
014700*****************************************************************
014800       01  MOORING-REFERENCE-WORK-AREA.
014900           05  WS-MOOR-REF-SET-SW            PIC X(01) VALUE 'N'.
015000               88  WS-MOOR-REF-IS-SET            VALUE 'Y'.
015100           05  WS-INITIAL-LEFT-FENDER-DIST   PIC S9(05)V9(4)
015200               VALUE 0.
015300           05  WS-INITIAL-RIGHT-FENDER-DIST  PIC S9(05)V9(4)
015400               VALUE 0.
015500           05  FILLER                        PIC X(04).
015600       01  MOORING-REFERENCE-RAW-VIEW
015700           REDEFINES MOORING-REFERENCE-WORK-AREA PIC X(23).
015800*****************************************************************
015900*    ALLOWED MANUAL TRANSITION PAIRS -- LKM 06/20/07 BTH-0270.   *
016000*    REPLACES THE OLD STRICTLY-INCREASING ORDER-NUMBER TABLE,    *
016100*    WHICH COULD NEVER ACCEPT THE DEPARTING-TO-AVAILABLE WRAP.   *
016200*****************************************************************
016300       01  ALLOWED-TRANSITION-TABLE.
016400           05  ALLOWED-TRANS-ENTRY OCCURS 4 TIMES INDEXED BY ATX.
016500               10  AT-FROM-STATE              PIC X(10).
016600               10  AT-TO-STATE                 PIC X(10).
016700           05  FILLER                         PIC X(04).
016800       01  ALLOWED-TRANSITION-TABLE-X REDEFINES ALLOWED-TRANSITION-TABLE.
016900           05  FILLER PIC X(20) VALUE 'AVAILABLE BERTHING  '.
017000           05  FILLER PIC X(20) VALUE 'BERTHING  MOORING   '.
017100           05  FILLER PIC X(20) VALUE 'MOORING   DEPARTING '.
017200           05  FILLER PIC X(20) VALUE 'DEPARTING AVAILABLE '.
017300           05  FILLER PIC X(04) VALUE SPACE.
017400*****************************************************************
017500*    SCRATCH AREA FOR THE DISTANCE/SPEED THRESHOLD CHECKS AND   *
017600*    THE MANUAL TRANSITION LOOKUP                                *
017700*****************************************************************
017800       01  VARIABLE-WORK-AREA.
017900           05  WS-LEFT-SPEED-ABS             PIC S9(05)V9(4).
018000           05  WS-RIGHT-SPEED-ABS            PIC S9(05)V9(4).
018100           05  WS-MIN-FENDER-DIST            PIC S9(05)V9(4).
018200           05  WS-MAX-SPEED-ABS              PIC S9(05)V9(4).
018300           05  WS-MOOR-DELTA-DIST            PIC S9(05)V9(4).
018400           05  WS-BERTH-COMPLETE-DIST        PIC S9(05)V9(4)
018500               VALUE +1.0.
018600           05  WS-BERTH-COMPLETE-SPEED       PIC S9(05)V9(4)
018700               VALUE +5.0.
018800           05  WS-DEPART-START-DIST          PIC S9(05)V9(4)
018900               VALUE +3.0.
019000           05  WS-LEFT-MOVING-SW             PIC X(01).
019100               88  WS-LEFT-IS-MOVING             VALUE 'Y'.
019200           05  WS-RIGHT-MOVING-SW            PIC X(01).
019300               88  WS-RIGHT-IS-MOVING            VALUE 'Y'.
019400           05  WS-TRANSITION-ALLOWED-SW      PIC X(01).
019500               88  WS-TRANSITION-IS-ALLOWED      VALUE 'Y'.
019600           05  WS-CALLS-RECEIVED             PIC 9(09) COMP-3
019700               VALUE 0.
019800           05  WS-TRANSITIONS-MADE           PIC 9(09) COMP-3
019900               VALUE 0.
020000           05  FILLER                        PIC X(08).
020100       EJECT
020200       LINKAGE SECTION.
020300       01  ST-REQUEST-AREA.
020400           05  ST-FUNCTION-CODE             PIC X(01).
020500               88  ST-FUNC-AUTO-CHECK           VALUE '1'.
020600               88  ST-FUNC-MANUAL-TRANS         VALUE '2'.
020700           05  ST-MODE                      PIC X(15).
020800               88  ST-MODE-IS-START              VALUE 'start          '.
020900               88  ST-MODE-IS-STRT-MOOR          VALUE
021000                   'start-mooring  '.
021100               88  ST-MODE-IS-DEPARTING          VALUE
021200                   'departing      '.
021300               88  ST-MODE-IS-STOP               VALUE 'stop           '.
021400           05  ST-LEFT-FENDER-DIST          PIC S9(05)V9(4).
021500           05  ST-RIGHT-FENDER-DIST         PIC S9(05)V9(4).
021600           05  ST-LEFT-SPEED                PIC S9(05)V9(4).
021700           05  ST-RIGHT-SPEED               PIC S9(05)V9(4).
021800           05  ST-LEFT-TARGET-LOST-SW       PIC X(01).
021900               88  ST-LEFT-TARGET-LOST          VALUE 'Y'.
022000           05  ST-RIGHT-TARGET-LOST-SW      PIC X(01).
022100               88  ST-RIGHT-TARGET-LOST         VALUE 'Y'.
022200           05  ST-MANUAL-TO-STATE           PIC X(10).
022300           05  ST-CURRENT-STATE             PIC X(10).
022400           05  ST-PRIOR-STATE                PIC X(10).
022500           05  ST-STATE-CHANGED-SW          PIC X(01).
022600               88  ST-STATE-CHANGED             VALUE 'Y'.
022700           05  ST-RETURN-CODE               PIC S9(04) COMP.
022800           05  FILLER                        PIC X(08).
022900       EJECT
023000*****************************************************************
023100*                     PROCEDURE DIVISION                        *
023200*****************************************************************
023300       PROCEDURE DIVISION USING ST-REQUEST-AREA.
023400           PERFORM 000-MAINLINE
023500               THRU 099-MAINLINE-EXIT.
023600           GOBACK.
023700*****************************************************************
023800*                       000-MAINLINE                             *
023900*****************************************************************
024000       000-MAINLINE.
024100           MOVE 0 TO ST-RETURN-CODE.
024200           MOVE WS-CURRENT-STATE TO ST-PRIOR-STATE.
024300           MOVE 'N' TO ST-STATE-CHANGED-SW.
024400           ADD 1 TO WS-CALLS-RECEIVED.
024500           IF WS-FIRST-CALL
024600              SET WS-FIRST-CALL TO FALSE
024700           END-IF.
024800           IF ST-FUNC-MANUAL-TRANS
024900              PERFORM 200-MANUAL-TRANSITION
025000                 THRU 299-MANUAL-TRANSITION-EXIT
025100           ELSE
025200              PERFORM 100-AUTOMATIC-CHECK
025300                 THRU 199-AUTOMATIC-CHECK-EXIT
025400           END-IF.
025500           MOVE WS-CURRENT-STATE TO ST-CURRENT-STATE.
025600           IF ST-CURRENT-STATE NOT = ST-PRIOR-STATE
025700              MOVE 'Y' TO ST-STATE-CHANGED-SW
025800              ADD 1 TO WS-TRANSITIONS-MADE
025900           END-IF.
026000       099-MAINLINE-EXIT.
026100           EXIT.
026200*****************************************************************
026300*    AUTOMATIC STATE CHECK -- RJT 03/03/96 BTH-0058              *
026400*    LKM 06/13/07 BTH-0269 -- THE MODE-TO-STATE MAPPING NOW      *
026500*    FIRES ONLY WHEN ST-MODE HAS CHANGED SINCE THE LAST CALL.    *
026600*    WHILE MODE IS HELD AT STOP, NOTHING FURTHER HAPPENS THIS    *
026700*    CYCLE -- THE DWELL RULES BELOW DO NOT RUN.                  *
026800*****************************************************************
026900       100-AUTOMATIC-CHECK.
027000           IF ST-MODE NOT = WS-PRIOR-MODE
027100              PERFORM 105-APPLY-MODE-CHANGE
027200                 THRU 105-APPLY-MODE-CHANGE-EXIT
027300              MOVE ST-MODE TO WS-PRIOR-MODE
027400           END-IF.
027500           IF NOT ST-MODE-IS-STOP
027600              PERFORM 110-CHECK-DWELL-TRANSITIONS
027700                 THRU 119-CHECK-DWELL-TRANSITIONS-EXIT
027800           END-IF.
027900       199-AUTOMATIC-CHECK-EXIT.
028000           EXIT.
028100       105-APPLY-MODE-CHANGE.
028200           IF ST-MODE-IS-START
028300              MOVE 'BERTHING  ' TO WS-CURRENT-STATE
028400              MOVE 0 TO WS-BERTHING-DWELL-TICKS
028500           ELSE
028600              IF ST-MODE-IS-STRT-MOOR
028700                 MOVE 'MOORING   ' TO WS-CURRENT-STATE
028800                 MOVE 0 TO WS-MOORING-DWELL-TICKS
028900                 MOVE 'N' TO WS-MOOR-REF-SET-SW
029000              ELSE
029100                 IF ST-MODE-IS-DEPARTING
029200                    MOVE 'DEPARTING ' TO WS-CURRENT-STATE
029300                    MOVE 0 TO WS-DEPARTING-DWELL-TICKS
029400                 ELSE
029500                    IF ST-MODE-IS-STOP
029600                       MOVE 'AVAILABLE ' TO WS-CURRENT-STATE
029700                    END-IF
029800                 END-IF
029900              END-IF
030000           END-IF.
030100       105-APPLY-MODE-CHANGE-EXIT.
030200           EXIT.
030300       110-CHECK-DWELL-TRANSITIONS.
030400           IF WS-STATE-IS-BERTHING
030500              PERFORM 111-CHECK-BERTHING-TO-MOORING
030600                 THRU 111-CHECK-BERTHING-TO-MOORING-EXIT
030700           ELSE
030800              IF WS-STATE-IS-MOORING
030900                 PERFORM 112-CHECK-MOORING-TO-DEPARTING
031000                    THRU 112-CHECK-MOORING-TO-DEPARTING-EXIT
031100              ELSE
031200                 IF WS-STATE-IS-DEPARTING
031300                    PERFORM 113-CHECK-DEPARTING-TO-AVAILABLE
031400                       THRU 113-CHECK-DEPARTING-TO-AVAILABLE-EXIT
031500                 END-IF
031600              END-IF
031700           END-IF.
031800       119-CHECK-DWELL-TRANSITIONS-EXIT.
031900           EXIT.
032000*****************************************************************
032100*    BERTHING TO MOORING -- LKM 06/13/07 BTH-0268.  SKIP (NO     *
032200*    DECISION) WHEN BOTH SIDES HAVE LOST TARGET.  OTHERWISE USE  *
032300*    THE VALID SIDE(S) MIN FENDER DISTANCE AND MAX ABSOLUTE      *
032400*    SPEED, AND HOLD BOTH UNDER THRESHOLD FOR 30 CONTINUOUS      *
032500*    SECONDS (300 TICKS) BEFORE MOVING TO MOORING.               *
032600*****************************************************************
032700       111-CHECK-BERTHING-TO-MOORING.
032800           IF ST-LEFT-TARGET-LOST AND ST-RIGHT-TARGET-LOST
032900              MOVE 0 TO WS-BERTHING-DWELL-TICKS
033000              GO TO 111-CHECK-BERTHING-TO-MOORING-EXIT
033100           END-IF.
033200           MOVE ST-LEFT-SPEED TO WS-LEFT-SPEED-ABS.
033300           IF WS-LEFT-SPEED-ABS < 0
033400              MULTIPLY WS-LEFT-SPEED-ABS BY -1
033500                 GIVING WS-LEFT-SPEED-ABS
033600           END-IF.
033700           MOVE ST-RIGHT-SPEED TO WS-RIGHT-SPEED-ABS.
033800           IF WS-RIGHT-SPEED-ABS < 0
033900              MULTIPLY WS-RIGHT-SPEED-ABS BY -1
034000                 GIVING WS-RIGHT-SPEED-ABS
034100           END-IF.
034200           IF ST-LEFT-TARGET-LOST
034300              MOVE ST-RIGHT-FENDER-DIST TO WS-MIN-FENDER-DIST
034400              MOVE WS-RIGHT-SPEED-ABS TO WS-MAX-SPEED-ABS
034500           ELSE
034600              IF ST-RIGHT-TARGET-LOST
034700                 MOVE ST-LEFT-FENDER-DIST TO WS-MIN-FENDER-DIST
034800                 MOVE WS-LEFT-SPEED-ABS TO WS-MAX-SPEED-ABS
034900              ELSE
035000                 IF ST-LEFT-FENDER-DIST < ST-RIGHT-FENDER-DIST
035100                    MOVE ST-LEFT-FENDER-DIST TO WS-MIN-FENDER-DIST
035200                 ELSE
035300                    MOVE ST-RIGHT-FENDER-DIST TO WS-MIN-FENDER-DIST
035400                 END-IF
035500                 IF WS-LEFT-SPEED-ABS > WS-RIGHT-SPEED-ABS
035600                    MOVE WS-LEFT-SPEED-ABS TO WS-MAX-SPEED-ABS
035700                 ELSE
035800                    MOVE WS-RIGHT-SPEED-ABS TO WS-MAX-SPEED-ABS
035900                 END-IF
036000              END-IF
036100           END-IF.
036200           IF WS-MIN-FENDER-DIST < WS-BERTH-COMPLETE-DIST AND
036300              WS-MAX-SPEED-ABS < WS-BERTH-COMPLETE-SPEED
036400              ADD 1 TO WS-BERTHING-DWELL-TICKS
036500              IF WS-BERTHING-DWELL-TICKS NOT <
036600                 WS-BERTH-TO-MOOR-THRESHOLD
036700                 MOVE 'MOORING   ' TO WS-CURRENT-STATE
036800                 MOVE 0 TO WS-MOORING-DWELL-TICKS
036900                 MOVE 'N' TO WS-MOOR-REF-SET-SW
037000              END-IF
037100           ELSE
037200              MOVE 0 TO WS-BERTHING-DWELL-TICKS
037300           END-IF.
037400       111-CHECK-BERTHING-TO-MOORING-EXIT.
037500           EXIT.
037600*****************************************************************
037700*    MOORING TO DEPARTING -- LKM 06/13/07 BTH-0268.  THE FIRST   *
037800*    CALL IN MOORING SNAPSHOTS THE REFERENCE FENDER DISTANCES.   *
037900*    A SIDE IS "MOVING" WHEN IT HAS A TARGET AND HAS PULLED AWAY *
038000*    FROM ITS REFERENCE BY AT LEAST 3.0 M.  MOVEMENT MUST HOLD   *
038100*    CONTINUOUSLY FOR 60 SECONDS (600 TICKS) TO TRANSITION; IF   *
038200*    IT STOPS, THE MOVEMENT TIMER RESETS.  WITH NO MOVEMENT AND  *
038300*    NO TIMER RUNNING, THE REFERENCE IS RE-SNAPSHOT EVERY 300    *
038400*    SECONDS (3000 TICKS) SO SLOW DRIFT NEVER FALSE-TRIGGERS.    *
038500*****************************************************************
038600       112-CHECK-MOORING-TO-DEPARTING.
038700           IF NOT WS-MOOR-REF-IS-SET
038800              MOVE ST-LEFT-FENDER-DIST TO WS-INITIAL-LEFT-FENDER-DIST
038900              MOVE ST-RIGHT-FENDER-DIST
039000                 TO WS-INITIAL-RIGHT-FENDER-DIST
039100              MOVE 0 TO WS-MOOR-REF-AGE-TICKS
039200              MOVE 0 TO WS-MOORING-DWELL-TICKS
039300              SET WS-MOOR-REF-IS-SET TO TRUE
039400              GO TO 112-CHECK-MOORING-TO-DEPARTING-EXIT
039500           END-IF.
039600           ADD 1 TO WS-MOOR-REF-AGE-TICKS.
039700           MOVE 'N' TO WS-LEFT-MOVING-SW.
039800           MOVE 'N' TO WS-RIGHT-MOVING-SW.
039900           IF NOT ST-LEFT-TARGET-LOST
040000              COMPUTE WS-MOOR-DELTA-DIST =
040100                 ST-LEFT-FENDER-DIST - WS-INITIAL-LEFT-FENDER-DIST
040200              IF WS-MOOR-DELTA-DIST < 0
040300                 MULTIPLY WS-MOOR-DELTA-DIST BY -1
040400                    GIVING WS-MOOR-DELTA-DIST
040500              END-IF
040600              IF WS-MOOR-DELTA-DIST NOT < WS-DEPART-START-DIST
040700                 SET WS-LEFT-IS-MOVING TO TRUE
040800              END-IF
040900           END-IF.
041000           IF NOT ST-RIGHT-TARGET-LOST
041100              COMPUTE WS-MOOR-DELTA-DIST =
041200                 ST-RIGHT-FENDER-DIST - WS-INITIAL-RIGHT-FENDER-DIST
041300              IF WS-MOOR-DELTA-DIST < 0
041400                 MULTIPLY WS-MOOR-DELTA-DIST BY -1
041500                    GIVING WS-MOOR-DELTA-DIST
041600              END-IF
041700              IF WS-MOOR-DELTA-DIST NOT < WS-DEPART-START-DIST
041800                 SET WS-RIGHT-IS-MOVING TO TRUE
041900              END-IF
042000           END-IF.
042100           IF WS-LEFT-IS-MOVING OR WS-RIGHT-IS-MOVING
042200              ADD 1 TO WS-MOORING-DWELL-TICKS
042300           ELSE
042400              MOVE 0 TO WS-MOORING-DWELL-TICKS
042500              IF WS-MOOR-REF-AGE-TICKS >
042600                 WS-MOOR-REBASELINE-THRESHOLD
042700                 MOVE ST-LEFT-FENDER-DIST
042800                    TO WS-INITIAL-LEFT-FENDER-DIST
042900                 MOVE ST-RIGHT-FENDER-DIST
043000                    TO WS-INITIAL-RIGHT-FENDER-DIST
043100                 MOVE 0 TO WS-MOOR-REF-AGE-TICKS
043200              END-IF
043300           END-IF.
043400           IF WS-MOORING-DWELL-TICKS NOT <
043500              WS-MOOR-TO-DEPART-THRESHOLD
043600              MOVE 'DEPARTING ' TO WS-CURRENT-STATE
043700              MOVE 0 TO WS-DEPARTING-DWELL-TICKS
043800           END-IF.
043900       112-CHECK-MOORING-TO-DEPARTING-EXIT.
044000           EXIT.
044100*****************************************************************
044200*    DEPARTING TO AVAILABLE -- LKM 06/13/07 BTH-0268.  BOTH      *
044300*    SIDES MUST SHOW TARGET-LOST CONTINUOUSLY FOR 30 SECONDS     *
044400*    (300 TICKS) BEFORE THE VESSEL IS DECLARED AVAILABLE AGAIN.  *
044500*****************************************************************
044600       113-CHECK-DEPARTING-TO-AVAILABLE.
044700           IF NOT (ST-LEFT-TARGET-LOST AND ST-RIGHT-TARGET-LOST)
044800              MOVE 0 TO WS-DEPARTING-DWELL-TICKS
044900              GO TO 113-CHECK-DEPARTING-TO-AVAILABLE-EXIT
045000           END-IF.
045100           ADD 1 TO WS-DEPARTING-DWELL-TICKS.
045200           IF WS-DEPARTING-DWELL-TICKS NOT <
045300              WS-DEPART-TO-AVAIL-THRESHOLD
045400              MOVE 'AVAILABLE ' TO WS-CURRENT-STATE
045500           END-IF.
045600       113-CHECK-DEPARTING-TO-AVAILABLE-EXIT.
045700           EXIT.
045800*****************************************************************
045900*    MANUAL TRANSITION -- RJT 06/19/97 BTH-0060                 *
046000*    LKM 06/20/07 BTH-0270 -- THE REQUESTED FROM/TO PAIR MUST    *
046100*    APPEAR IN ALLOWED-TRANSITION-TABLE.  A PAIR NOT LISTED      *
046200*    THERE IS REJECTED WITH ST-RETURN-CODE = 8 AND THE STATE     *
046300*    IS LEFT UNCHANGED.                                          *
046400*****************************************************************
046500       200-MANUAL-TRANSITION.
046600           PERFORM 210-CHECK-ALLOWED-TRANSITION
046700               THRU 219-CHECK-ALLOWED-TRANSITION-EXIT.
046800           IF NOT WS-TRANSITION-IS-ALLOWED
046900              MOVE 8 TO ST-RETURN-CODE
047000              GO TO 299-MANUAL-TRANSITION-EXIT
047100           END-IF.
047200           MOVE ST-MANUAL-TO-STATE TO WS-CURRENT-STATE.
047300           MOVE 0 TO WS-BERTHING-DWELL-TICKS.
047400           MOVE 0 TO WS-MOORING-DWELL-TICKS.
047500           MOVE 0 TO WS-DEPARTING-DWELL-TICKS.
047600           MOVE 'N' TO WS-MOOR-REF-SET-SW.
047700       299-MANUAL-TRANSITION-EXIT.
047800           EXIT.
047900       210-CHECK-ALLOWED-TRANSITION.
048000           MOVE 'N' TO WS-TRANSITION-ALLOWED-SW.
048100           SET ATX TO 1.
048200           SEARCH ALLOWED-TRANS-ENTRY
048300              AT END
048400                 CONTINUE
048500              WHEN AT-FROM-STATE (ATX) = WS-CURRENT-STATE AND
048600                   AT-TO-STATE (ATX) = ST-MANUAL-TO-STATE
048700                 MOVE 'Y' TO WS-TRANSITION-ALLOWED-SW
048800           END-SEARCH.
048900       219-CHECK-ALLOWED-TRANSITION-EXIT.
049000           EXIT.
