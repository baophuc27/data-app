000100********************************************************************
000200*    BTHSENR  --  SENSOR READING RECORD LAYOUT                     *
000300*                                                                  *
000400*    ONE RECORD IS RECEIVED PER CYCLE FOR EACH SIDE (LEFT/RIGHT)   *
000500*    OF THE BERTH.  SIDE IS CARRIED AS A DATA FIELD, NOT A FILE    *
000600*    KEY -- THE SENSOR FEED HAS NO KEYED ORGANIZATION.             *
000700*                                                                  *
000800*    DATE       USERID   DESCRIPTION                               *
000900*    ---------- -------- ----------------------------------------- *
001000*    03/07/96   WBC      ORIGINAL COPYBOOK FOR BAS FILEPASS.       *
001100*    11/19/98   RJT      WIDENED ERROR-MSG TO X(40) PER DEVICE     *
001200*                        HANDLER SPEC CHANGE.                     *
001300*    02/02/99   WBC      Y2K -- NO DATE FIELDS ON THIS RECORD,     *
001400*                        REVIEWED, NO CHANGE REQUIRED.             *
001500*    08/14/03   LKM      WIDENED TRAILING FILLER, NO FIELD CHANGE  *
001600*                        (BTH-0231).                              *
001700********************************************************************
001800 01  SR-RECORD.
001900     05  SR-ORG-ID               PIC S9(09).
002000     05  SR-BERTH-ID             PIC S9(09).
002100     05  SR-SENSOR-SIDE          PIC X(05).
002200         88  SR-SIDE-IS-LEFT         VALUE 'LEFT '.
002300         88  SR-SIDE-IS-RIGHT        VALUE 'RIGHT'.
002400     05  SR-SPEED                PIC S9(05)V9(4).
002500     05  SR-DISTANCE             PIC S9(05)V9(4).
002600     05  SR-ERROR-CODE           PIC S9(04).
002700         88  SR-ERR-NONE             VALUE 0.
002800         88  SR-ERR-LEFT-LOST        VALUE 1011.
002900         88  SR-ERR-RIGHT-LOST       VALUE 1012.
003000         88  SR-ERR-LEFT-WEAK        VALUE 1021.
003100         88  SR-ERR-RIGHT-WEAK       VALUE 1022.
003200     05  SR-ERROR-MSG            PIC X(40).
003300     05  FILLER                  PIC X(18).
