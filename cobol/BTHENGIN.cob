000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BTHENGIN.
000300       AUTHOR. J R HALVORSEN.
000400       INSTALLATION. PORT OPERATIONS SYSTEMS.
000500       DATE-WRITTEN. 05/14/91.
000600       DATE-COMPILED.
000700       SECURITY.  THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000800           PORT OPERATIONS SYSTEMS AND ARE NOT TO BE REPRODUCED OR
000900           DISCLOSED TO OTHERS WITHOUT WRITTEN CONSENT.
001000*****************************************************************
001100*                                                               *
001200*    BTHENGIN  --  BERTH DOCKING SENSOR PROCESSING BATCH        *
001300*                                                               *
001400*    CHANGE LOG                                                 *
001500*    DATE       USERID   REQ-NO     DESCRIPTION                 *
001600*    ---------- -------- ---------- ----------------------------*
001700*    05/14/91   JRH      BTH-0001   ORIGINAL PROGRAM.  READS    *
001800*                        SENSOR-READING-IN AND CONFIG-IN AND    *
001900*                        BUILDS COMBINED-OUT FOR THE BERTH      *
002000*                        MONITORING FRONT END.                  *
002100*    09/02/91   JRH      BTH-0006   ADDED LAST-VALID-DISTANCE   *
002200*                        RETENTION FOR BOUNCED READINGS UNDER   *
002300*                        300 CM.                                *
002400*    02/18/92   WBC      BTH-0014   ADDED SENSOR TIMEOUT/STALE  *
002500*                        SIDE SUBSTITUTION LOGIC (10 SEC).      *
002600*    07/30/93   WBC      BTH-0022   ADDED ERROR CODE MERGE      *
002700*                        TABLE FOR DUAL-SIDE FAULT PAIRS.       *
002800*    11/11/94   RJT      BTH-0040   ADDED CONFIG RETRY LOGIC --  *
002900*                        CONFIG SERVICE NOW RETRIES 5 TIMES ON  *
003000*                        OPEN FAILURE WITH A ONE SECOND PAUSE.  *
003100*    03/03/96   RJT      BTH-0058   ADDED CALL TO BTHSTATE FOR  *
003200*                        VESSEL STATE MACHINE PROCESSING.        *
003300*    01/15/98   WBC      BTH-0071   ADDED CALL TO BTHCACHE SO   *
003400*                        COMBINED RECORDS QUEUE FOR CSV EXPORT. *
003500*    12/29/98   WBC      BTH-0079   Y2K REMEDIATION -- ALL DATE  *
003600*                        STAMPS ON COMBINED-OUT NOW CARRY A     *
003700*                        4-DIGIT CENTURY.  REVIEWED AND TESTED. *
003800*    08/14/03   LKM      BTH-0231   ADDED SESSION-ID TO CONFIG   *
003900*                        AND COMBINED RECORDS PER DOCKPILOT     *
004000*                        MULTI-SESSION CHANGE REQUEST.          *
004100*    04/09/07   LKM      BTH-0266   RESTRUCTURED ANGLE SIGN      *
004200*                        LOGIC -- LEFT-OF-CENTER NOW NEGATIVE.  *
004300*    04/18/07   LKM      BTH-0271   CONFIG-IN NOW STAYS OPEN AND IS   *
004400*                        RE-READ ONCE PER CYCLE SO A MODE CHANGE     *
004500*                        WRITTEN MID-RUN IS PICKED UP.  MODE=STOP     *
004600*                        NOW FLUSHES THE EXPORT CACHE IN PLACE OF     *
004700*                        COMPUTING A NEW COMBINED RECORD.             *
004800*    05/09/07   LKM      BTH-0272   FIXED ZONE BOUNDARY TEST -- A     *
004900*                        VALUE EXACTLY AT A ZONE LIMIT WAS FALLING    *
005000*                        INTO THE LOWER ZONE INSTEAD OF THE UPPER.    *
005100*    05/23/07   LKM      BTH-0273   CONDITION LOOKUP NOW TESTS THE    *
005200*                        REAL OPERATOR LITERALS (>, <, >=, <=) OFF    *
005300*                        CF-RECORD INSTEAD OF THE OLD GT/LT MNEMONICS.*
005400*    06/06/07   LKM      BTH-0274   LAST-VALID-DISTANCE IS NOW        *
005500*                        CHECKED AND STORED AGAINST THE RAW SENSOR    *
005600*                        DISTANCE, WITH THE FENDER OFFSET SUBTRACTED  *
005700*                        AFTERWARD -- THE TWO WERE BEING CONFLATED.   *
005800*    07/02/07   LKM      BTH-0275   CV-RECORD-ID WAS BEING LOADED     *
005900*                        FROM CR-BERTH-ID, DUPLICATING CV-BERTH-ID    *
006000*                        AND LOSING THE SESSION ID OFF THE EXPORT     *
006100*                        ROW.  NOW LOADED FROM CR-SESSION-ID.         *
006200*    07/11/07   LKM      BTH-0276   RAW SENSOR SPEED WAS NEVER        *
006300*                        CONVERTED TO CM/S -- EVERY ZONE, CONDITION   *
006400*                        AND STATE-MACHINE SPEED TEST WAS RUNNING     *
006500*                        AGAINST THE SENSOR'S OWN M/S SCALE.          *
006600*    07/18/07   LKM      BTH-0277   A TIMEOUT-SUBSTITUTED SIDE'S      *
006700*                        OWN ERROR CODE COULD BE OUTRANKED BY THE     *
006800*                        FRESH SIDE'S ERROR CODE IN THE MERGE         *
006900*                        FALLBACK, AND THE OUTPUT RECORD NEVER HAD    *
007000*                        THAT SIDE ZEROED OUT.  ADDED AN EXPLICIT     *
007100*                        OVERRIDE STEP AFTER THE MERGE.               *
007200*    08/01/07   LKM      BTH-0278   CR-ORG-ID/CR-BERTH-ID WERE BEING  *
007300*                        COPIED FROM CF-RECORD.  THESE ARE FIXED BY   *
007400*                        CONTRACT WITH DOCKPILOT (52/1) -- NOW MOVED  *
007500*                        IN AS LITERALS.                              *
007600*    08/08/07   LKM      BTH-0279   THE EVENT-TIME STAMP WAS ADDING   *
007700*                        7 HOURS ONTO WS-RUN-HH EVERY CYCLE INSTEAD   *
007800*                        OF ONTO THE CURRENT CLOCK -- WS-RUN-TIME WAS *
007900*                        ONLY EVER READ ONCE, AT STARTUP, SO THE      *
008000*                        STAMPED HOUR DRIFTED FORWARD EACH CYCLE.     *
008100*                        NOW RE-ACCEPTS DATE/TIME EACH CYCLE BEFORE   *
008200*                        APPLYING THE OFFSET.                         *
008300*****************************************************************
008400*                                                                *
008500*A    ABSTRACT..                                                 *
008600*  BTHENGIN IS THE BERTH DOCKING SENSOR CYCLE PROCESSOR.  IT    *
008700*  READS THE RAW LEFT/RIGHT SENSOR READINGS AND THE ACTIVE       *
008800*  ZONE/CONDITION CONFIGURATION, CLASSIFIES EACH FENDER-RELATIVE *
008900*  DISTANCE AND SPEED INTO AN ALARM ZONE AND STATUS, COMPUTES    *
009000*  THE VESSEL APPROACH ANGLE, AND WRITES ONE COMBINED RECORD PER *
009100*  CYCLE.  THE COMBINED RECORD IS ALSO FORWARDED TO THE VESSEL   *
009200*  STATE MACHINE (BTHSTATE) AND QUEUED FOR CSV EXPORT            *
009300*  (BTHCACHE).                                                   *
009400*                                                                *
009500*J    JCL..                                                      *
009600*                                                                *
009700* //BTHENGIN EXEC PGM=BTHENGIN                                   *
009800* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
009900* //SYSOUT   DD SYSOUT=*                                         *
010000* //SENSIN   DD DSN=P54.BTH.SENSOR.READING.IN,DISP=SHR            *
010100* //CFGIN    DD DSN=P54.BTH.ZONE.CONFIG.IN,DISP=SHR               *
010200* //COMBOUT  DD DSN=T54.T9511F0.BTHENGIN.COMBINED.DATA,           *
010300* //            DISP=(,CATLG,CATLG),                              *
010400* //            UNIT=USER,                                        *
010500* //            SPACE=(CYL,(50,30),RLSE),                         *
010600* //            DCB=(RECFM=FB,LRECL=200,BLKSIZE=0)                *
010700* //SYSIPT   DD DUMMY                                             *
010800* //*                                                             *
010900*                                                                *
011000*P    ENTRY PARAMETERS..                                         *
011100*     NONE.                                                      *
011200*                                                                *
011300*E    ERRORS DETECTED BY THIS ELEMENT..                          *
011400*     I/O ERROR ON FILES.  CONFIG LOAD FAILS AFTER 5 RETRIES.    *
011500*                                                                *
011600*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
011700*                                                                *
011800*     BTHSTATE ---- VESSEL STATE MACHINE SUBPROGRAM              *
011900*     BTHCACHE ---- CACHE STORAGE / CSV EXPORT SUBPROGRAM        *
012000*     CKABEND  ---- FORCE A PROGRAM INTERUPT                     *
012100*                                                                *
012200*U    USER CONSTANTS AND TABLES REFERENCED..                     *
012300*     ZONE-THRESHOLD AND CONDITION TABLES ON CF-RECORD (CONFIG)  *
012400*                                                                *
012500*****************************************************************
012600       ENVIRONMENT DIVISION.
012700       CONFIGURATION SECTION.
012800       SOURCE-COMPUTER. IBM-370.
012900       OBJECT-COMPUTER. IBM-370.
013000       SPECIAL-NAMES.
013100           C01 IS TOP-OF-FORM
013200           CLASS DOCK-MODE-CLASS IS 'S' 'M' 'D'
013300           UPSI-0 IS BTH-RETRY-OVERRIDE-SW.
013400       INPUT-OUTPUT SECTION.
013500       FILE-CONTROL.
013600           SELECT SENSOR-READING-IN ASSIGN TO SENSIN
013700               FILE STATUS IS WS-SENS-FILE-STATUS.
013800           SELECT CONFIG-IN ASSIGN TO CFGIN
013900               FILE STATUS IS WS-CFG-FILE-STATUS.
014000           SELECT COMBINED-OUT ASSIGN TO COMBOUT
014100               FILE STATUS IS WS-COMB-FILE-STATUS.
014200       DATA DIVISION.
014300       FILE SECTION.
014400       FD  SENSOR-READING-IN
014500           RECORDING MODE IS F
014600           BLOCK CONTAINS 0 RECORDS
014700           LABEL RECORDS ARE STANDARD.
014800       COPY BTHSENR.
014900       FD  CONFIG-IN
015000           RECORDING MODE IS F
015100           BLOCK CONTAINS 0 RECORDS
015200           LABEL RECORDS ARE STANDARD.
015300       COPY BTHCFGR.
015400       FD  COMBINED-OUT
015500           RECORDING MODE IS F
015600           BLOCK CONTAINS 0 RECORDS
015700           LABEL RECORDS ARE STANDARD.
015800       COPY BTHCOMR.
015900       EJECT
016000       WORKING-STORAGE SECTION.
016100       01  FILLER PIC X(32)
016200            VALUE 'BTHENGIN WORKING STORAGE BEGINS'.
016300*****************************************************************
016400*    FILE STATUS / SWITCH AREA                                  *
016500*****************************************************************
016600       01  READ-ONLY-WORK-AREA.
016700           05  WS-SENS-FILE-STATUS          PIC X(02).
016800               88  SENS-IO-COMPLETED            VALUE '00'.
016900               88  SENS-IO-EOF                   VALUE '10'.
017000           05  WS-CFG-FILE-STATUS           PIC X(02).
017100               88  CFG-IO-COMPLETED             VALUE '00'.
017200               88  CFG-IO-EOF                   VALUE '10'.
017300           05  WS-COMB-FILE-STATUS          PIC X(02).
017400               88  COMB-IO-COMPLETED            VALUE '00'.
017500           05  WS-EOF-SWITCH                PIC X(01) VALUE 'N'.
017600               88  END-OF-SENSOR-FILE            VALUE 'Y'.
017700           05  WS-LEFT-HAS-DATA-SW          PIC X(01) VALUE 'N'.
017800               88  WS-LEFT-HAS-DATA              VALUE 'Y'.
017900           05  WS-RIGHT-HAS-DATA-SW         PIC X(01) VALUE 'N'.
018000               88  WS-RIGHT-HAS-DATA             VALUE 'Y'.
018100           05  WS-LEFT-STALE-SW             PIC X(01) VALUE 'N'.
018200               88  WS-LEFT-IS-STALE              VALUE 'Y'.
018300           05  WS-RIGHT-STALE-SW            PIC X(01) VALUE 'N'.
018400               88  WS-RIGHT-IS-STALE             VALUE 'Y'.
018500           05  WS-CONFIG-LOADED-SW          PIC X(01) VALUE 'N'.
018600               88  WS-CONFIG-LOADED              VALUE 'Y'.
018700          05  FILLER                       PIC X(04).
018800*****************************************************************
018900*    CONFIG SERVICE RETRY COUNTERS                              *
019000*****************************************************************
019100       01  CONFIG-RETRY-WORK-AREA.
019200           05  WS-RETRY-COUNT               PIC S9(02) COMP VALUE 0.
019300           05  WS-MAX-RETRIES                PIC S9(02) COMP VALUE 5.
019400           05  WS-RETRY-DELAY-SECS           PIC S9(02) COMP VALUE 1.
019500          05  FILLER                       PIC X(04).
019600*****************************************************************
019700*    SYNTHETIC CLOCK / ARRIVAL TICK AREA                        *
019800*****************************************************************
019900       01  CYCLE-TIMING-WORK-AREA.
020000           05  WS-CURRENT-TICK-MS           PIC S9(09) COMP-3 VALUE 0.
020100           05  WS-TICK-STEP-MS              PIC S9(05) COMP-3
020200               VALUE +100.
020300           05  WS-SENSOR-TIMEOUT-MS         PIC S9(09) COMP-3
020400               VALUE +10000.
020500           05  WS-LEFT-ARRIVAL-TICK-MS      PIC S9(09) COMP-3 VALUE 0.
020600           05  WS-RIGHT-ARRIVAL-TICK-MS     PIC S9(09) COMP-3 VALUE 0.
020700           05  WS-ELAPSED-MS                PIC S9(09) COMP-3 VALUE 0.
020800          05  FILLER                       PIC X(04).
020900*****************************************************************
021000*    LAST VALID DISTANCE RETENTION AREA                         *
021100*****************************************************************
021200       01  LAST-VALID-WORK-AREA.
021300           05  WS-LAST-VALID-LEFT-DIST      PIC S9(05)V9(4)
021400               VALUE 0.
021500           05  WS-LAST-VALID-RIGHT-DIST     PIC S9(05)V9(4)
021600               VALUE 0.
021700           05  WS-LAST-VALID-CEILING        PIC S9(05)V9(4)
021800               VALUE +300.
021900          05  FILLER                       PIC X(04).
022000*****************************************************************
022100*    HOLDING AREAS FOR THE CURRENT LEFT/RIGHT READING            *
022200*****************************************************************
022300       01  WS-LEFT-READING.
022400           COPY BTHSENR REPLACING SR-RECORD BY WS-LEFT-READING-DATA.
022500       01  WS-RIGHT-READING.
022600           COPY BTHSENR REPLACING SR-RECORD BY WS-RIGHT-READING-DATA.
022700*****************************************************************
022800*               V A R I A B L E   W O R K   A R E A S           *
022900*****************************************************************
023000       01  VARIABLE-WORK-AREA.
023100           05  WS-LEFT-FENDER-DIST          PIC S9(05)V9(4).
023200           05  WS-RIGHT-FENDER-DIST         PIC S9(05)V9(4).
023300           05  WS-LEFT-SPEED-CMS            PIC S9(05)V9(4).
023400           05  WS-RIGHT-SPEED-CMS           PIC S9(05)V9(4).
023500           05  WS-DELTA-DISTANCE            PIC S9(05)V9(4).
023600           05  WS-ANGLE-DEGREES             PIC S9(03)V9(4).
023700           05  WS-ANGLE-UNSIGNED            PIC S9(03)V9(4).
023800           05  WS-LEFT-DIST-ZONE            PIC S9(01).
023900           05  WS-RIGHT-DIST-ZONE           PIC S9(01).
024000           05  WS-LEFT-SPEED-ZONE           PIC S9(01).
024100           05  WS-RIGHT-SPEED-ZONE          PIC S9(01).
024200           05  WS-ANGLE-ZONE                PIC S9(01).
024300           05  WS-LEFT-DIST-STATUS-ID       PIC S9(04).
024400           05  WS-RIGHT-DIST-STATUS-ID      PIC S9(04).
024500           05  WS-LEFT-SPEED-STATUS-ID      PIC S9(04).
024600           05  WS-RIGHT-SPEED-STATUS-ID     PIC S9(04).
024700           05  WS-ANGLE-STATUS-ID           PIC S9(04).
024800           05  WS-LEFT-ERROR-CODE           PIC S9(04).
024900           05  WS-RIGHT-ERROR-CODE          PIC S9(04).
025000           05  WS-MERGED-ERROR-CODE         PIC S9(04).
025100           05  WS-MERGED-ERROR-MSG          PIC X(40).
025200           05  WS-SESSION-ID                PIC S9(09).
025300           05  WS-CYCLES-PROCESSED          PIC 9(09) COMP-3 VALUE 0.
025400           05  WS-READINGS-READ             PIC 9(09) COMP-3 VALUE 0.
025500          05  FILLER                       PIC X(08).
025600*****************************************************************
025700*    CURRENT RUN DATE/TIME AREA AND ALTERNATE VIEWS             *
025800*    (REDEFINES USED FOR THE ISO EVENT-TIME STAMP BUILD)        *
025900*****************************************************************
026000       01  WS-RUN-DATE.
026100           05  WS-RUN-CC                    PIC 9(02).
026200           05  WS-RUN-YY                    PIC 9(02).
026300           05  WS-RUN-MM                    PIC 9(02).
026400           05  WS-RUN-DD                    PIC 9(02).
026500       01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
026600           PIC X(08).
026700       01  WS-RUN-TIME.
026800           05  WS-RUN-HH                    PIC 9(02).
026900           05  WS-RUN-MN                    PIC 9(02).
027000           05  WS-RUN-SS                    PIC 9(02).
027100           05  WS-RUN-HS                    PIC 9(02).
027200       01  WS-RUN-TIME-X REDEFINES WS-RUN-TIME
027300           PIC X(08).
027400       01  WS-MERGE-KEY.
027500           05  WS-MERGE-LEFT-CODE           PIC S9(04).
027600           05  WS-MERGE-RIGHT-CODE          PIC S9(04).
027700       01  WS-MERGE-KEY-X REDEFINES WS-MERGE-KEY
027800           PIC X(08).
027900       EJECT
028000*****************************************************************
028100*    ERROR CODE MERGE TABLE -- EXACT PAIR LOOKUP                *
028200*    (LEFT-CODE, RIGHT-CODE) IS MATCHED AGAINST THIS TABLE IN   *
028300*    ORDER.  FIRST MATCH WINS.  NO MATCH LEAVES THE CODES       *
028400*    UNMERGED (WHICHEVER SIDE IS NON-ZERO IS KEPT).             *
028500*****************************************************************
028600       01  ERROR-MERGE-TABLE.
028700           05  ERR-MERGE-ENTRY OCCURS 6 TIMES INDEXED BY ERR-MX.
028800               10  ERR-M-LEFT-CODE           PIC S9(04).
028900               10  ERR-M-RIGHT-CODE          PIC S9(04).
029000               10  ERR-M-MERGED-CODE         PIC S9(04).
029100               10  ERR-M-MERGED-MSG          PIC X(40).
029200          05  FILLER                       PIC X(08).
029300       01  ERROR-MERGE-TABLE-VALUES.
029400           05  FILLER PIC X(56) VALUE
029500               '1011001110110003BOTH SENSORS LOST TARGET              '.
029600           05  FILLER PIC X(56) VALUE
029700               '1012001210120004BOTH SENSORS LOST TARGET              '.
029800           05  FILLER PIC X(56) VALUE
029900               '1011101210110005LEFT AND RIGHT TARGET BOTH LOST        '.
030000           05  FILLER PIC X(56) VALUE
030100               '1021002110210006BOTH SENSORS WEAK SIGNAL               '.
030200           05  FILLER PIC X(56) VALUE
030300               '1022002210220007BOTH SENSORS WEAK SIGNAL               '.
030400           05  FILLER PIC X(56) VALUE
030500               '1021102210210008LEFT AND RIGHT SIGNAL BOTH WEAK        '.
030600       EJECT
030700*****************************************************************
030800*    LINKAGE WORK AREAS FOR CALLS TO BTHSTATE AND BTHCACHE       *
030900*****************************************************************
031000       01  ST-REQUEST-AREA.
031100           05  ST-FUNCTION-CODE             PIC X(01).
031200               88  ST-FUNC-AUTO-CHECK           VALUE '1'.
031300               88  ST-FUNC-MANUAL-TRANS         VALUE '2'.
031400           05  ST-MODE                      PIC X(15).
031500           05  ST-LEFT-FENDER-DIST          PIC S9(05)V9(4).
031600           05  ST-RIGHT-FENDER-DIST         PIC S9(05)V9(4).
031700           05  ST-LEFT-SPEED                PIC S9(05)V9(4).
031800           05  ST-RIGHT-SPEED               PIC S9(05)V9(4).
031900           05  ST-LEFT-TARGET-LOST-SW       PIC X(01).
032000           05  ST-RIGHT-TARGET-LOST-SW      PIC X(01).
032100           05  ST-MANUAL-TO-STATE           PIC X(10).
032200           05  ST-CURRENT-STATE             PIC X(10).
032300           05  ST-PRIOR-STATE               PIC X(10).
032400           05  ST-STATE-CHANGED-SW          PIC X(01).
032500           05  ST-RETURN-CODE               PIC S9(04) COMP.
032600          05  FILLER                       PIC X(08).
032700       01  CA-REQUEST-AREA.
032800           05  CA-FUNCTION-CODE             PIC X(01).
032900               88  CA-FUNC-ADD-ITEM             VALUE '1'.
033000               88  CA-FUNC-EXPORT               VALUE '2'.
033100           05  CA-ORG-ID                    PIC S9(09).
033200           05  CA-BERTH-ID                   PIC S9(09).
033300           05  CA-SESSION-ID                 PIC S9(09).
033400           05  CA-RETURN-CODE                PIC S9(04) COMP.
033500          05  FILLER                       PIC X(08).
033600       EJECT
033700       COPY BTHCSVR.
033800       EJECT
033900*****************************************************************
034000*                     PROCEDURE DIVISION                        *
034100*****************************************************************
034200       PROCEDURE DIVISION.
034300       0000-CONTROL-PROCESS.
034400           PERFORM 1000-INITIALIZATION
034500               THRU 1099-INITIALIZATION-EXIT.
034600           PERFORM 2000-MAIN-PROCESS
034700               THRU 2099-MAIN-PROCESS-EXIT
034800               UNTIL END-OF-SENSOR-FILE.
034900           PERFORM 3900-EXPORT-CACHE
035000               THRU 3999-EXPORT-CACHE-EXIT.
035100           GO TO EOJ9000-CLOSE-FILES.
035200       0000-CONTROL-PROCESS-EXIT.
035300           EXIT.
035400       EJECT
035500*****************************************************************
035600*                     INITIALIZATION                            *
035700*****************************************************************
035800       1000-INITIALIZATION.
035900           MOVE ERROR-MERGE-TABLE-VALUES TO ERROR-MERGE-TABLE.
036000           PERFORM 1050-LOAD-CONFIG-WITH-RETRY
036100               THRU 1059-LOAD-CONFIG-WITH-RETRY-EXIT.
036200           IF NOT WS-CONFIG-LOADED
036300               DISPLAY 'CONFIG SERVICE -- UNABLE TO LOAD CF-RECORD'
036400               DISPLAY 'AFTER ' WS-MAX-RETRIES ' RETRIES'
036500               GO TO EOJ9900-ABEND
036600           END-IF.
036700           MOVE CF-SESSION-ID TO WS-SESSION-ID.
036800           PERFORM 1100-OPEN-FILES
036900               THRU 1199-OPEN-FILES-EXIT.
037000       1000-INITIALIZATION-EXIT.
037100           EXIT.
037200       1099-INITIALIZATION-EXIT.
037300           EXIT.
037400* CONFIG SERVICE -- RJT 11/11/94 BTH-0040 -- RETRY UP TO 5 TIMES
037500* WITH A ONE SECOND PAUSE BETWEEN ATTEMPTS BEFORE GIVING UP.
037600* LKM 04/18/07 BTH-0271 -- CONFIG-IN IS LEFT OPEN ON SUCCESS SO
037700* 2150-REREAD-CONFIG CAN PICK UP A LATER RECORD MID-RUN.
037800       1050-LOAD-CONFIG-WITH-RETRY.
037900           MOVE 0 TO WS-RETRY-COUNT.
038000       1051-RETRY-OPEN.
038100           OPEN INPUT CONFIG-IN.
038200           IF CFG-IO-COMPLETED
038300               READ CONFIG-IN
038400                   AT END
038500                       DISPLAY 'CONFIG-IN OPENED BUT EMPTY'
038600               END-READ
038700               SET WS-CONFIG-LOADED TO TRUE
038800           ELSE
038900               ADD 1 TO WS-RETRY-COUNT
039000               IF WS-RETRY-COUNT < WS-MAX-RETRIES
039100                   CALL 'CKWAITS1' USING WS-RETRY-DELAY-SECS
039200                   GO TO 1051-RETRY-OPEN
039300               END-IF
039400           END-IF.
039500       1059-LOAD-CONFIG-WITH-RETRY-EXIT.
039600           EXIT.
039700       EJECT
039800*****************************************************************
039900*                       OPEN FILES                               *
040000*****************************************************************
040100       1100-OPEN-FILES.
040200           OPEN INPUT SENSOR-READING-IN.
040300           IF NOT SENS-IO-COMPLETED
040400               DISPLAY 'OPEN FAILED -- SENSOR-READING-IN'
040500               DISPLAY 'WS-SENS-FILE-STATUS=' WS-SENS-FILE-STATUS
040600               GO TO EOJ9900-ABEND
040700           END-IF.
040800           OPEN OUTPUT COMBINED-OUT.
040900           IF NOT COMB-IO-COMPLETED
041000               DISPLAY 'OPEN FAILED -- COMBINED-OUT'
041100               DISPLAY 'WS-COMB-FILE-STATUS=' WS-COMB-FILE-STATUS
041200               GO TO EOJ9900-ABEND
041300           END-IF.
041400       1199-OPEN-FILES-EXIT.
041500           EXIT.
041600       EJECT
041700*****************************************************************
041800*                        MAIN PROCESS                           *
041900*****************************************************************
042000       2000-MAIN-PROCESS.
042100           PERFORM 2100-READ-NEXT-READING
042200               THRU 2199-READ-NEXT-READING-EXIT.
042300           IF NOT END-OF-SENSOR-FILE
042400               PERFORM 2150-REREAD-CONFIG
042500                   THRU 2159-REREAD-CONFIG-EXIT
042600               PERFORM 2200-PROCESS-CYCLE
042700                   THRU 2299-PROCESS-CYCLE-EXIT
042800           END-IF.
042900       2000-MAIN-PROCESS-EXIT.
043000           EXIT.
043100       2099-MAIN-PROCESS-EXIT.
043200           EXIT.
043300       EJECT
043400*****************************************************************
043500*    RE-CHECK CONFIG BETWEEN CYCLES -- LKM 04/18/07 BTH-0271     *
043600*    CONFIG-IN WAS LEFT OPEN BY 1050-LOAD-CONFIG-WITH-RETRY.     *
043700*    THE LIVE SYSTEM RE-POLLS CONFIG ON AN INTERVAL; THE BATCH   *
043800*    PORT HONORS THAT BY ATTEMPTING ONE MORE READ EACH CYCLE.    *
043900*    WHEN THE RUN CARRIES ONLY THE ONE CONFIG RECORD THIS HITS   *
044000*    AT END IMMEDIATELY AND CF-RECORD IS LEFT UNCHANGED.         *
044100*****************************************************************
044200       2150-REREAD-CONFIG.
044300           IF NOT CFG-IO-EOF
044400               READ CONFIG-IN
044500                   AT END
044600                       SET CFG-IO-EOF TO TRUE
044700               END-READ
044800           END-IF.
044900       2159-REREAD-CONFIG-EXIT.
045000           EXIT.
045100       EJECT
045200*****************************************************************
045300*                   READ NEXT SENSOR READING                    *
045400*****************************************************************
045500       2100-READ-NEXT-READING.
045600           READ SENSOR-READING-IN
045700               AT END
045800                   SET END-OF-SENSOR-FILE TO TRUE
045900           END-READ.
046000           IF END-OF-SENSOR-FILE
046100               GO TO 2199-READ-NEXT-READING-EXIT
046200           END-IF.
046300           IF NOT SENS-IO-COMPLETED AND NOT SENS-IO-EOF
046400               DISPLAY 'READ FAILED -- SENSOR-READING-IN'
046500               DISPLAY 'WS-SENS-FILE-STATUS=' WS-SENS-FILE-STATUS
046600               GO TO EOJ9900-ABEND
046700           END-IF.
046800           ADD 1 TO WS-READINGS-READ.
046900           ADD WS-TICK-STEP-MS TO WS-CURRENT-TICK-MS.
047000           IF SR-SIDE-IS-LEFT
047100               MOVE SR-RECORD TO WS-LEFT-READING-DATA
047200               MOVE WS-CURRENT-TICK-MS TO WS-LEFT-ARRIVAL-TICK-MS
047300               SET WS-LEFT-HAS-DATA TO TRUE
047400           ELSE
047500               IF SR-SIDE-IS-RIGHT
047600                   MOVE SR-RECORD TO WS-RIGHT-READING-DATA
047700                   MOVE WS-CURRENT-TICK-MS TO WS-RIGHT-ARRIVAL-TICK-MS
047800                   SET WS-RIGHT-HAS-DATA TO TRUE
047900               END-IF
048000           END-IF.
048100* A CYCLE IS NOT READY UNTIL BOTH SIDES HAVE BEEN SEEN AT LEAST
048200* ONCE.  KEEP READING UNTIL WE HAVE ONE OF EACH, THEN FALL OUT
048300* TO 2200-PROCESS-CYCLE FOR THIS TICK.
048400           IF NOT WS-LEFT-HAS-DATA OR NOT WS-RIGHT-HAS-DATA
048500               GO TO 2100-READ-NEXT-READING
048600           END-IF.
048700       2199-READ-NEXT-READING-EXIT.
048800           EXIT.
048900       EJECT
049000*****************************************************************
049100*                      PROCESS ONE CYCLE                        *
049200*****************************************************************
049300       2200-PROCESS-CYCLE.
049400           IF CF-MODE-IS-STOP
049500               PERFORM 3900-EXPORT-CACHE
049600                   THRU 3999-EXPORT-CACHE-EXIT
049700           ELSE
049800               PERFORM 2210-CHECK-STALE-SIDES
049900                   THRU 2219-CHECK-STALE-SIDES-EXIT
050000               PERFORM 2230-COMPUTE-FENDER-DISTANCES
050100                   THRU 2239-COMPUTE-FENDER-DISTANCES-EXIT
050200               PERFORM 2240-MERGE-ERROR-CODE
050300                   THRU 2249-MERGE-ERROR-CODE-EXIT
050400               PERFORM 2500-CLASSIFY-ZONES
050500                   THRU 2599-CLASSIFY-ZONES-EXIT
050600               PERFORM 2600-LOOKUP-STATUS-IDS
050700                   THRU 2699-LOOKUP-STATUS-IDS-EXIT
050800               PERFORM 2700-CALCULATE-ANGLE
050900                   THRU 2799-CALCULATE-ANGLE-EXIT
051000               PERFORM 2800-BUILD-COMBINED-RECORD
051100                   THRU 2899-BUILD-COMBINED-RECORD-EXIT
051200               PERFORM 2300-WRITE-COMBINED-OUT
051300                   THRU 2399-WRITE-COMBINED-OUT-EXIT
051400               PERFORM 2400-FORWARD-TO-STATE-MACHINE
051500                   THRU 2499-FORWARD-TO-STATE-MACHINE-EXIT
051600               PERFORM 2910-ADD-TO-CACHE
051700                   THRU 2919-ADD-TO-CACHE-EXIT
051800           END-IF.
051900           ADD 1 TO WS-CYCLES-PROCESSED.
052000           MOVE 'N' TO WS-LEFT-HAS-DATA-SW.
052100           MOVE 'N' TO WS-RIGHT-HAS-DATA-SW.
052200       2299-PROCESS-CYCLE-EXIT.
052300           EXIT.
052400       EJECT
052500*****************************************************************
052600*    CHECK FOR STALE SIDES -- WBC 02/18/92 BTH-0014              *
052700*    A SIDE IS STALE WHEN ITS LAST ARRIVAL IS MORE THAN          *
052800*    WS-SENSOR-TIMEOUT-MS BEHIND THE CURRENT TICK.  A STALE      *
052900*    SIDE IS SUBSTITUTED WITH THE FRESH SIDE'S READING, BUT      *
053000*    THE SUBSTITUTED SIDE'S ERROR CODE IS FORCED TO SHOW THE     *
053100*    TIMEOUT RATHER THAN THE FRESH SIDE'S OWN CONDITION.         *
053200*****************************************************************
053300       2210-CHECK-STALE-SIDES.
053400           MOVE 'N' TO WS-LEFT-STALE-SW.
053500           MOVE 'N' TO WS-RIGHT-STALE-SW.
053600           COMPUTE WS-ELAPSED-MS =
053700               WS-CURRENT-TICK-MS - WS-LEFT-ARRIVAL-TICK-MS.
053800           IF WS-ELAPSED-MS > WS-SENSOR-TIMEOUT-MS
053900               SET WS-LEFT-IS-STALE TO TRUE
054000           END-IF.
054100           COMPUTE WS-ELAPSED-MS =
054200               WS-CURRENT-TICK-MS - WS-RIGHT-ARRIVAL-TICK-MS.
054300           IF WS-ELAPSED-MS > WS-SENSOR-TIMEOUT-MS
054400               SET WS-RIGHT-IS-STALE TO TRUE
054500           END-IF.
054600           IF WS-LEFT-IS-STALE AND WS-RIGHT-IS-STALE
054700* BOTH SIDES STALE -- NOTHING FRESH TO SUBSTITUTE WITH, LEAVE
054800* BOTH READINGS AS THEY STAND.
054900               CONTINUE
055000           ELSE
055100               IF WS-LEFT-IS-STALE
055200                   PERFORM 2220-SUBSTITUTE-LEFT-FROM-RIGHT
055300                       THRU 2229-SUBSTITUTE-LEFT-FROM-RIGHT-EXIT
055400               ELSE
055500                   IF WS-RIGHT-IS-STALE
055600                       PERFORM 2225-SUBSTITUTE-RIGHT-FROM-LEFT
055700                           THRU 2228-SUBSTITUTE-RIGHT-FROM-LEFT-EXIT
055800                   END-IF
055900               END-IF
056000           END-IF.
056100       2219-CHECK-STALE-SIDES-EXIT.
056200           EXIT.
056300       2220-SUBSTITUTE-LEFT-FROM-RIGHT.
056400           MOVE SR-SPEED OF WS-RIGHT-READING-DATA
056500               TO SR-SPEED OF WS-LEFT-READING-DATA.
056600           MOVE SR-DISTANCE OF WS-RIGHT-READING-DATA
056700               TO SR-DISTANCE OF WS-LEFT-READING-DATA.
056800           MOVE 1031 TO SR-ERROR-CODE OF WS-LEFT-READING-DATA.
056900           MOVE 'LEFT SENSOR TIMED OUT, SUBSTITUTED FROM RIGHT'
057000               TO SR-ERROR-MSG OF WS-LEFT-READING-DATA.
057100       2229-SUBSTITUTE-LEFT-FROM-RIGHT-EXIT.
057200           EXIT.
057300       2225-SUBSTITUTE-RIGHT-FROM-LEFT.
057400           MOVE SR-SPEED OF WS-LEFT-READING-DATA
057500               TO SR-SPEED OF WS-RIGHT-READING-DATA.
057600           MOVE SR-DISTANCE OF WS-LEFT-READING-DATA
057700               TO SR-DISTANCE OF WS-RIGHT-READING-DATA.
057800           MOVE 1032 TO SR-ERROR-CODE OF WS-RIGHT-READING-DATA.
057900           MOVE 'RIGHT SENSOR TIMED OUT, SUBSTITUTED FROM LEFT'
058000               TO SR-ERROR-MSG OF WS-RIGHT-READING-DATA.
058100       2228-SUBSTITUTE-RIGHT-FROM-LEFT-EXIT.
058200           EXIT.
058300       EJECT
058400*****************************************************************
058500*    COMPUTE FENDER-RELATIVE DISTANCES AND SPEEDS (CM/S)         *
058600*    JRH 09/02/91 BTH-0006 -- A DISTANCE OF 300 CM OR MORE IS     *
058700*    TREATED AS A BOUNCED READING.  THE LAST VALID DISTANCE ON   *
058800*    THAT SIDE IS RETAINED INSTEAD.                              *
058900*    LKM 06/06/07 BTH-0274 -- THE CEILING TEST BELONGS ON THE    *
059000*    RAW SENSOR DISTANCE, NOT ON THE FENDER-RELATIVE VALUE.  THE *
059100*    LAST-VALID DISTANCE IS KEPT RAW AND THE FENDER OFFSET IS    *
059200*    SUBTRACTED AFTER THE SUBSTITUTION, EVERY CYCLE.              *
059300*    LKM 07/11/07 BTH-0276 -- RAW SENSOR SPEED IS M/S.  SCALE BY  *
059400*    100 TO GET THE CM/S VALUE EVERY DOWNSTREAM TEST EXPECTS.    *
059500*****************************************************************
059600       2230-COMPUTE-FENDER-DISTANCES.
059700           IF SR-DISTANCE OF WS-LEFT-READING-DATA < WS-LAST-VALID-CEILING
059800               MOVE SR-DISTANCE OF WS-LEFT-READING-DATA
059900                   TO WS-LAST-VALID-LEFT-DIST
060000           END-IF.
060100           COMPUTE WS-LEFT-FENDER-DIST ROUNDED =
060200               WS-LAST-VALID-LEFT-DIST - CF-DIST-LEFT-TO-FENDER.
060300           IF SR-DISTANCE OF WS-RIGHT-READING-DATA < WS-LAST-VALID-CEILING
060400               MOVE SR-DISTANCE OF WS-RIGHT-READING-DATA
060500                   TO WS-LAST-VALID-RIGHT-DIST
060600           END-IF.
060700           COMPUTE WS-RIGHT-FENDER-DIST ROUNDED =
060800               WS-LAST-VALID-RIGHT-DIST - CF-DIST-RIGHT-TO-FENDER.
060900           COMPUTE WS-LEFT-SPEED-CMS ROUNDED =
061000               SR-SPEED OF WS-LEFT-READING-DATA * 100.
061100           COMPUTE WS-RIGHT-SPEED-CMS ROUNDED =
061200               SR-SPEED OF WS-RIGHT-READING-DATA * 100.
061300       2239-COMPUTE-FENDER-DISTANCES-EXIT.
061400           EXIT.
061500       EJECT
061600*****************************************************************
061700*    MERGE ERROR CODE -- WBC 07/30/93 BTH-0022                  *
061800*    WHEN BOTH SIDES REPORT AN ERROR CONDITION ON THE SAME CYCLE *
061900*    THE PAIR IS LOOKED UP IN ERROR-MERGE-TABLE.  A SIDE WITH    *
062000*    NO ERROR CONTRIBUTES CODE ZERO TO THE LOOKUP.                *
062100*****************************************************************
062200       2240-MERGE-ERROR-CODE.
062300           MOVE SR-ERROR-CODE OF WS-LEFT-READING-DATA
062400               TO WS-LEFT-ERROR-CODE.
062500           MOVE SR-ERROR-CODE OF WS-RIGHT-READING-DATA
062600               TO WS-RIGHT-ERROR-CODE.
062700           MOVE 0 TO WS-MERGED-ERROR-CODE.
062800           MOVE SPACE TO WS-MERGED-ERROR-MSG.
062900           SET ERR-MX TO 1.
063000           SEARCH ERR-MERGE-ENTRY
063100               AT END
063200                   PERFORM 2245-DEFAULT-ERROR-CODE
063300                       THRU 2248-DEFAULT-ERROR-CODE-EXIT
063400               WHEN ERR-M-LEFT-CODE (ERR-MX) = WS-LEFT-ERROR-CODE
063500                AND ERR-M-RIGHT-CODE (ERR-MX) = WS-RIGHT-ERROR-CODE
063600                   MOVE ERR-M-MERGED-CODE (ERR-MX)
063700                       TO WS-MERGED-ERROR-CODE
063800                   MOVE ERR-M-MERGED-MSG (ERR-MX)
063900                       TO WS-MERGED-ERROR-MSG
064000           END-SEARCH.
064100       2249-MERGE-ERROR-CODE-EXIT.
064200           EXIT.
064300       2245-DEFAULT-ERROR-CODE.
064400           IF WS-LEFT-ERROR-CODE NOT = 0
064500               MOVE WS-LEFT-ERROR-CODE TO WS-MERGED-ERROR-CODE
064600               MOVE SR-ERROR-MSG OF WS-LEFT-READING-DATA
064700                   TO WS-MERGED-ERROR-MSG
064800           ELSE
064900               IF WS-RIGHT-ERROR-CODE NOT = 0
065000                   MOVE WS-RIGHT-ERROR-CODE TO WS-MERGED-ERROR-CODE
065100                   MOVE SR-ERROR-MSG OF WS-RIGHT-READING-DATA
065200                       TO WS-MERGED-ERROR-MSG
065300               END-IF
065400           END-IF.
065500       2248-DEFAULT-ERROR-CODE-EXIT.
065600           EXIT.
065700       EJECT
065800*****************************************************************
065900*                    WRITE COMBINED-OUT RECORD                   *
066000*****************************************************************
066100       2300-WRITE-COMBINED-OUT.
066200           WRITE CR-RECORD.
066300           IF NOT COMB-IO-COMPLETED
066400               DISPLAY 'WRITE ERROR ON COMBINED-OUT'
066500               DISPLAY 'WS-COMB-FILE-STATUS=' WS-COMB-FILE-STATUS
066600               GO TO EOJ9900-ABEND
066700           END-IF.
066800       2399-WRITE-COMBINED-OUT-EXIT.
066900           EXIT.
067000       EJECT
067100*****************************************************************
067200*    FORWARD TO VESSEL STATE MACHINE -- RJT 03/03/96 BTH-0058    *
067300*****************************************************************
067400       2400-FORWARD-TO-STATE-MACHINE.
067500           SET ST-FUNC-AUTO-CHECK TO TRUE.
067600           MOVE CF-MODE TO ST-MODE.
067700           MOVE WS-LEFT-FENDER-DIST TO ST-LEFT-FENDER-DIST.
067800           MOVE WS-RIGHT-FENDER-DIST TO ST-RIGHT-FENDER-DIST.
067900           MOVE WS-LEFT-SPEED-CMS TO ST-LEFT-SPEED.
068000           MOVE WS-RIGHT-SPEED-CMS TO ST-RIGHT-SPEED.
068100           MOVE 'N' TO ST-LEFT-TARGET-LOST-SW.
068200           MOVE 'N' TO ST-RIGHT-TARGET-LOST-SW.
068300           IF SR-ERR-LEFT-LOST OF WS-LEFT-READING-DATA
068400               MOVE 'Y' TO ST-LEFT-TARGET-LOST-SW
068500           END-IF.
068600           IF SR-ERR-RIGHT-LOST OF WS-RIGHT-READING-DATA
068700               MOVE 'Y' TO ST-RIGHT-TARGET-LOST-SW
068800           END-IF.
068900           CALL 'BTHSTATE' USING ST-REQUEST-AREA.
069000           IF ST-RETURN-CODE NOT = 0
069100               DISPLAY 'BTHSTATE RETURNED NON-ZERO -- '
069200                   ST-RETURN-CODE
069300           END-IF.
069400       2499-FORWARD-TO-STATE-MACHINE-EXIT.
069500           EXIT.
069600       EJECT
069700*****************************************************************
069800*           ZONE CLASSIFICATION (DATAPROCESSOR.GETZONE)          *
069900*****************************************************************
070000* LKM 05/09/07 BTH-0272 -- A VALUE SITTING EXACTLY ON A ZONE
070100* LIMIT BELONGS TO THE NEXT ZONE UP, NOT THE ONE BELOW IT.
070200       2500-CLASSIFY-ZONES.
070300           IF WS-LEFT-FENDER-DIST < CF-LIMIT-ZONE-1
070400               MOVE 1 TO WS-LEFT-DIST-ZONE
070500           ELSE
070600               IF WS-LEFT-FENDER-DIST < CF-LIMIT-ZONE-2
070700                   MOVE 2 TO WS-LEFT-DIST-ZONE
070800               ELSE
070900                   MOVE 3 TO WS-LEFT-DIST-ZONE
071000               END-IF
071100           END-IF.
071200           IF WS-RIGHT-FENDER-DIST < CF-LIMIT-ZONE-1
071300               MOVE 1 TO WS-RIGHT-DIST-ZONE
071400           ELSE
071500               IF WS-RIGHT-FENDER-DIST < CF-LIMIT-ZONE-2
071600                   MOVE 2 TO WS-RIGHT-DIST-ZONE
071700               ELSE
071800                   MOVE 3 TO WS-RIGHT-DIST-ZONE
071900               END-IF
072000           END-IF.
072100           IF WS-LEFT-SPEED-CMS < CF-LIMIT-ZONE-1
072200               MOVE 1 TO WS-LEFT-SPEED-ZONE
072300           ELSE
072400               IF WS-LEFT-SPEED-CMS < CF-LIMIT-ZONE-2
072500                   MOVE 2 TO WS-LEFT-SPEED-ZONE
072600               ELSE
072700                   MOVE 3 TO WS-LEFT-SPEED-ZONE
072800               END-IF
072900           END-IF.
073000           IF WS-RIGHT-SPEED-CMS < CF-LIMIT-ZONE-1
073100               MOVE 1 TO WS-RIGHT-SPEED-ZONE
073200           ELSE
073300               IF WS-RIGHT-SPEED-CMS < CF-LIMIT-ZONE-2
073400                   MOVE 2 TO WS-RIGHT-SPEED-ZONE
073500               ELSE
073600                   MOVE 3 TO WS-RIGHT-SPEED-ZONE
073700               END-IF
073800           END-IF.
073900* ANGLE-ZONE TRACKS THE LEFT DISTANCE ZONE -- SEE BTHCFGR.
074000           MOVE WS-LEFT-DIST-ZONE TO WS-ANGLE-ZONE.
074100       2599-CLASSIFY-ZONES-EXIT.
074200           EXIT.
074300       EJECT
074400*****************************************************************
074500*    STATUS-ID LOOKUP (DATAPROCESSOR.EVALUATECONDITIONS)         *
074600*    EACH ZONE-THRESHOLD BLOCK CARRIES UP TO 5 ORDERED CONDITION *
074700*    ENTRIES.  THE FIRST ENTRY WHOSE OPERATOR/VALUE TEST IS TRUE *
074800*    SUPPLIES THE STATUS-ID.  A SPACE OPERATOR ENDS THE LIST.    *
074900*    THE ANGLE LIST ON CF-RECORD IS NEVER WALKED -- ANGLE STATUS *
075000*    IS ALWAYS NORMAL (1), PER THE FRONT END'S OWN RULE.         *
075100*****************************************************************
075200       2600-LOOKUP-STATUS-IDS.
075300           SET CF-ZX TO WS-LEFT-DIST-ZONE.
075400           PERFORM 2610-SEARCH-DIST-LEFT-COND
075500               THRU 2619-SEARCH-DIST-LEFT-COND-EXIT.
075600           SET CF-ZX TO WS-RIGHT-DIST-ZONE.
075700           PERFORM 2620-SEARCH-DIST-RIGHT-COND
075800               THRU 2629-SEARCH-DIST-RIGHT-COND-EXIT.
075900           SET CF-ZX TO WS-LEFT-SPEED-ZONE.
076000           PERFORM 2630-SEARCH-SPEED-LEFT-COND
076100               THRU 2639-SEARCH-SPEED-LEFT-COND-EXIT.
076200           SET CF-ZX TO WS-RIGHT-SPEED-ZONE.
076300           PERFORM 2640-SEARCH-SPEED-RIGHT-COND
076400               THRU 2649-SEARCH-SPEED-RIGHT-COND-EXIT.
076500           MOVE 1 TO WS-ANGLE-STATUS-ID.
076600       2699-LOOKUP-STATUS-IDS-EXIT.
076700           EXIT.
076800* LKM 05/23/07 BTH-0273 -- TEST THE REAL OPERATOR LITERALS.
076900       2610-SEARCH-DIST-LEFT-COND.
077000           MOVE 1 TO WS-LEFT-DIST-STATUS-ID.
077100           SET CF-DLX TO 1.
077200           SEARCH CF-DIST-LEFT-COND (CF-ZX CF-DLX)
077300               AT END
077400                   CONTINUE
077500               WHEN CF-DL-OPERATOR (CF-ZX CF-DLX) = SPACE
077600                   CONTINUE
077700               WHEN CF-DL-OPERATOR (CF-ZX CF-DLX) = '>' AND
077800                    WS-LEFT-FENDER-DIST > CF-DL-VALUE (CF-ZX CF-DLX)
077900                   MOVE CF-DL-STATUS-ID (CF-ZX CF-DLX)
078000                       TO WS-LEFT-DIST-STATUS-ID
078100               WHEN CF-DL-OPERATOR (CF-ZX CF-DLX) = '<' AND
078200                    WS-LEFT-FENDER-DIST < CF-DL-VALUE (CF-ZX CF-DLX)
078300                   MOVE CF-DL-STATUS-ID (CF-ZX CF-DLX)
078400                       TO WS-LEFT-DIST-STATUS-ID
078500               WHEN CF-DL-OPERATOR (CF-ZX CF-DLX) = '>=' AND
078600                    WS-LEFT-FENDER-DIST NOT < CF-DL-VALUE (CF-ZX CF-DLX)
078700                   MOVE CF-DL-STATUS-ID (CF-ZX CF-DLX)
078800                       TO WS-LEFT-DIST-STATUS-ID
078900               WHEN CF-DL-OPERATOR (CF-ZX CF-DLX) = '<=' AND
079000                    WS-LEFT-FENDER-DIST NOT > CF-DL-VALUE (CF-ZX CF-DLX)
079100                   MOVE CF-DL-STATUS-ID (CF-ZX CF-DLX)
079200                       TO WS-LEFT-DIST-STATUS-ID
079300           END-SEARCH.
079400       2619-SEARCH-DIST-LEFT-COND-EXIT.
079500           EXIT.
079600* LKM 05/23/07 BTH-0273 -- TEST THE REAL OPERATOR LITERALS.
079700       2620-SEARCH-DIST-RIGHT-COND.
079800           MOVE 1 TO WS-RIGHT-DIST-STATUS-ID.
079900           SET CF-DRX TO 1.
080000           SEARCH CF-DIST-RIGHT-COND (CF-ZX CF-DRX)
080100               AT END
080200                   CONTINUE
080300               WHEN CF-DR-OPERATOR (CF-ZX CF-DRX) = SPACE
080400                   CONTINUE
080500               WHEN CF-DR-OPERATOR (CF-ZX CF-DRX) = '>' AND
080600                    WS-RIGHT-FENDER-DIST > CF-DR-VALUE (CF-ZX CF-DRX)
080700                   MOVE CF-DR-STATUS-ID (CF-ZX CF-DRX)
080800                       TO WS-RIGHT-DIST-STATUS-ID
080900               WHEN CF-DR-OPERATOR (CF-ZX CF-DRX) = '<' AND
081000                    WS-RIGHT-FENDER-DIST < CF-DR-VALUE (CF-ZX CF-DRX)
081100                   MOVE CF-DR-STATUS-ID (CF-ZX CF-DRX)
081200                       TO WS-RIGHT-DIST-STATUS-ID
081300               WHEN CF-DR-OPERATOR (CF-ZX CF-DRX) = '>=' AND
081400                    WS-RIGHT-FENDER-DIST NOT < CF-DR-VALUE (CF-ZX CF-DRX)
081500                   MOVE CF-DR-STATUS-ID (CF-ZX CF-DRX)
081600                       TO WS-RIGHT-DIST-STATUS-ID
081700               WHEN CF-DR-OPERATOR (CF-ZX CF-DRX) = '<=' AND
081800                    WS-RIGHT-FENDER-DIST NOT > CF-DR-VALUE (CF-ZX CF-DRX)
081900                   MOVE CF-DR-STATUS-ID (CF-ZX CF-DRX)
082000                       TO WS-RIGHT-DIST-STATUS-ID
082100           END-SEARCH.
082200       2629-SEARCH-DIST-RIGHT-COND-EXIT.
082300           EXIT.
082400* LKM 05/23/07 BTH-0273 -- TEST THE REAL OPERATOR LITERALS.
082500       2630-SEARCH-SPEED-LEFT-COND.
082600           MOVE 1 TO WS-LEFT-SPEED-STATUS-ID.
082700           SET CF-SLX TO 1.
082800           SEARCH CF-SPEED-LEFT-COND (CF-ZX CF-SLX)
082900               AT END
083000                   CONTINUE
083100               WHEN CF-SL-OPERATOR (CF-ZX CF-SLX) = SPACE
083200                   CONTINUE
083300               WHEN CF-SL-OPERATOR (CF-ZX CF-SLX) = '>' AND
083400                    WS-LEFT-SPEED-CMS > CF-SL-VALUE (CF-ZX CF-SLX)
083500                   MOVE CF-SL-STATUS-ID (CF-ZX CF-SLX)
083600                       TO WS-LEFT-SPEED-STATUS-ID
083700               WHEN CF-SL-OPERATOR (CF-ZX CF-SLX) = '<' AND
083800                    WS-LEFT-SPEED-CMS < CF-SL-VALUE (CF-ZX CF-SLX)
083900                   MOVE CF-SL-STATUS-ID (CF-ZX CF-SLX)
084000                       TO WS-LEFT-SPEED-STATUS-ID
084100               WHEN CF-SL-OPERATOR (CF-ZX CF-SLX) = '>=' AND
084200                    WS-LEFT-SPEED-CMS NOT < CF-SL-VALUE (CF-ZX CF-SLX)
084300                   MOVE CF-SL-STATUS-ID (CF-ZX CF-SLX)
084400                       TO WS-LEFT-SPEED-STATUS-ID
084500               WHEN CF-SL-OPERATOR (CF-ZX CF-SLX) = '<=' AND
084600                    WS-LEFT-SPEED-CMS NOT > CF-SL-VALUE (CF-ZX CF-SLX)
084700                   MOVE CF-SL-STATUS-ID (CF-ZX CF-SLX)
084800                       TO WS-LEFT-SPEED-STATUS-ID
084900           END-SEARCH.
085000       2639-SEARCH-SPEED-LEFT-COND-EXIT.
085100           EXIT.
085200* LKM 05/23/07 BTH-0273 -- TEST THE REAL OPERATOR LITERALS.
085300       2640-SEARCH-SPEED-RIGHT-COND.
085400           MOVE 1 TO WS-RIGHT-SPEED-STATUS-ID.
085500           SET CF-SRX TO 1.
085600           SEARCH CF-SPEED-RIGHT-COND (CF-ZX CF-SRX)
085700               AT END
085800                   CONTINUE
085900               WHEN CF-SR-OPERATOR (CF-ZX CF-SRX) = SPACE
086000                   CONTINUE
086100               WHEN CF-SR-OPERATOR (CF-ZX CF-SRX) = '>' AND
086200                    WS-RIGHT-SPEED-CMS > CF-SR-VALUE (CF-ZX CF-SRX)
086300                   MOVE CF-SR-STATUS-ID (CF-ZX CF-SRX)
086400                       TO WS-RIGHT-SPEED-STATUS-ID
086500               WHEN CF-SR-OPERATOR (CF-ZX CF-SRX) = '<' AND
086600                    WS-RIGHT-SPEED-CMS < CF-SR-VALUE (CF-ZX CF-SRX)
086700                   MOVE CF-SR-STATUS-ID (CF-ZX CF-SRX)
086800                       TO WS-RIGHT-SPEED-STATUS-ID
086900               WHEN CF-SR-OPERATOR (CF-ZX CF-SRX) = '>=' AND
087000                    WS-RIGHT-SPEED-CMS NOT < CF-SR-VALUE (CF-ZX CF-SRX)
087100                   MOVE CF-SR-STATUS-ID (CF-ZX CF-SRX)
087200                       TO WS-RIGHT-SPEED-STATUS-ID
087300               WHEN CF-SR-OPERATOR (CF-ZX CF-SRX) = '<=' AND
087400                    WS-RIGHT-SPEED-CMS NOT > CF-SR-VALUE (CF-ZX CF-SRX)
087500                   MOVE CF-SR-STATUS-ID (CF-ZX CF-SRX)
087600                       TO WS-RIGHT-SPEED-STATUS-ID
087700           END-SEARCH.
087800       2649-SEARCH-SPEED-RIGHT-COND-EXIT.
087900           EXIT.
088000       EJECT
088100*****************************************************************
088200*    CALCULATE APPROACH ANGLE -- LKM 04/09/07 BTH-0266            *
088300*    THE ANGLE IS DERIVED FROM THE TRIG LIBRARY ROUTINE AGAINST  *
088400*    THE ABSOLUTE DELTA BETWEEN THE TWO FENDER DISTANCES AND THE *
088500*    KNOWN FENDER-TO-FENDER SPAN, THEN SIGNED BY WHICH SIDE IS   *
088600*    CLOSER -- LEFT CLOSER THAN RIGHT GIVES A NEGATIVE ANGLE.     *
088700*****************************************************************
088800       2700-CALCULATE-ANGLE.
088900           COMPUTE WS-DELTA-DISTANCE =
089000               WS-LEFT-FENDER-DIST - WS-RIGHT-FENDER-DIST.
089100           IF WS-DELTA-DISTANCE < 0
089200               MULTIPLY WS-DELTA-DISTANCE BY -1
089300                   GIVING WS-DELTA-DISTANCE
089400           END-IF.
089500           CALL 'CKTRIG1' USING WS-DELTA-DISTANCE
089600                                 CF-DIST-BETWEEN-FENDER
089700                                 WS-ANGLE-UNSIGNED.
089800           IF WS-LEFT-FENDER-DIST < WS-RIGHT-FENDER-DIST
089900               COMPUTE WS-ANGLE-DEGREES = WS-ANGLE-UNSIGNED * -1
090000           ELSE
090100               MOVE WS-ANGLE-UNSIGNED TO WS-ANGLE-DEGREES
090200           END-IF.
090300       2799-CALCULATE-ANGLE-EXIT.
090400           EXIT.
090500       EJECT
090600*****************************************************************
090700*                 BUILD COMBINED-OUT RECORD                     *
090800*    LKM 08/01/07 BTH-0278 -- ORG-ID/BERTH-ID ARE FIXED BY THE   *
090900*    DOCKPILOT CONTRACT, NOT WHATEVER CF-RECORD HAPPENS TO HOLD. *
091000*****************************************************************
091100       2800-BUILD-COMBINED-RECORD.
091200           MOVE +52 TO CR-ORG-ID.
091300           MOVE +1 TO CR-BERTH-ID.
091400           MOVE WS-SESSION-ID TO CR-SESSION-ID.
091500           PERFORM 2810-STAMP-EVENT-TIME
091600               THRU 2819-STAMP-EVENT-TIME-EXIT.
091700           MOVE WS-ANGLE-DEGREES TO CR-ANGLE-VALUE.
091800           MOVE WS-ANGLE-STATUS-ID TO CR-ANGLE-STATUS-ID.
091900           MOVE WS-ANGLE-ZONE TO CR-ANGLE-ZONE.
092000           MOVE WS-LEFT-FENDER-DIST TO CR-LEFT-DISTANCE-VALUE.
092100           MOVE WS-LEFT-DIST-STATUS-ID TO CR-LEFT-DISTANCE-STATUS-ID.
092200           MOVE WS-LEFT-DIST-ZONE TO CR-LEFT-DISTANCE-ZONE.
092300           MOVE WS-RIGHT-FENDER-DIST TO CR-RIGHT-DISTANCE-VALUE.
092400           MOVE WS-RIGHT-DIST-STATUS-ID TO CR-RIGHT-DISTANCE-STATUS-ID.
092500           MOVE WS-RIGHT-DIST-ZONE TO CR-RIGHT-DISTANCE-ZONE.
092600           MOVE WS-LEFT-SPEED-CMS TO CR-LEFT-SPEED-VALUE.
092700           MOVE WS-LEFT-SPEED-STATUS-ID TO CR-LEFT-SPEED-STATUS-ID.
092800           MOVE WS-LEFT-SPEED-ZONE TO CR-LEFT-SPEED-ZONE.
092900           MOVE WS-RIGHT-SPEED-CMS TO CR-RIGHT-SPEED-VALUE.
093000           MOVE WS-RIGHT-SPEED-STATUS-ID TO CR-RIGHT-SPEED-STATUS-ID.
093100           MOVE WS-RIGHT-SPEED-ZONE TO CR-RIGHT-SPEED-ZONE.
093200           MOVE WS-MERGED-ERROR-CODE TO CR-ERROR-CODE.
093300           MOVE WS-MERGED-ERROR-MSG TO CR-ERROR-MSG.
093400           PERFORM 2850-OVERRIDE-SUBSTITUTED-SIDE
093500               THRU 2859-OVERRIDE-SUBSTITUTED-SIDE-EXIT.
093600           PERFORM 2900-BUILD-CSV-PAYLOAD
093700               THRU 2909-BUILD-CSV-PAYLOAD-EXIT.
093800       2899-BUILD-COMBINED-RECORD-EXIT.
093900           EXIT.
094000* Y2K -- WBC 12/29/98 BTH-0079 -- FULL 4-DIGIT CENTURY ON STAMP.
094100* LKM 08/08/07 BTH-0279 -- RE-ACCEPT THE CLOCK EACH CYCLE.  WS-RUN-
094200* TIME WAS ONLY EVER SET ONCE AT STARTUP, SO THE OLD CODE ADDED
094300* 7 HOURS ONTO THE SAME STALE VALUE EVERY CYCLE INSTEAD OF ONTO
094400* THE CURRENT INSTANT.
094500       2810-STAMP-EVENT-TIME.
094600           ACCEPT WS-RUN-DATE-X FROM DATE.
094700           ACCEPT WS-RUN-TIME-X FROM TIME.
094800           ADD 7 TO WS-RUN-HH.
094900           IF WS-RUN-HH > 23
095000               SUBTRACT 24 FROM WS-RUN-HH
095100               ADD 1 TO WS-RUN-DD
095200           END-IF.
095300           STRING '20' WS-RUN-YY '-' WS-RUN-MM '-' WS-RUN-DD 'T'
095400                  WS-RUN-HH ':' WS-RUN-MN ':' WS-RUN-SS
095500                  '.' WS-CYCLES-PROCESSED
095600               DELIMITED BY SIZE INTO CR-EVENT-TIME.
095700       2819-STAMP-EVENT-TIME-EXIT.
095800           EXIT.
095900       EJECT
096000*****************************************************************
096100*    OVERRIDE A TIMEOUT-SUBSTITUTED SIDE -- LKM 07/18/07 BTH-0277 *
096200*    A SIDE THAT WAS COPIED FROM THE OTHER BY 2220/2225 NEVER     *
096300*    HAPPENED AS FAR AS THIS CYCLE'S OUTPUT IS CONCERNED -- ITS   *
096400*    DISTANCE/SPEED/STATUS SUB-RECORD AND THE ANGLE ARE ZEROED    *
096500*    OUT AND ITS ERROR CODE IS FORCED TO 1031/1032 REGARDLESS OF  *
096600*    WHAT 2240-MERGE-ERROR-CODE CAME UP WITH.  SKIPPED WHEN BOTH  *
096700*    SIDES WENT STALE -- 2210 LEFT THEM ALONE, SO THERE IS NO     *
096800*    SUBSTITUTION TO OVERRIDE.                                    *
096900*****************************************************************
097000       2850-OVERRIDE-SUBSTITUTED-SIDE.
097100           IF WS-LEFT-IS-STALE AND WS-RIGHT-IS-STALE
097200               CONTINUE
097300           ELSE
097400               IF WS-LEFT-IS-STALE
097500                   MOVE 0 TO CR-LEFT-DISTANCE-VALUE
097600                   MOVE 0 TO CR-LEFT-DISTANCE-STATUS-ID
097700                   MOVE 0 TO CR-LEFT-DISTANCE-ZONE
097800                   MOVE 0 TO CR-LEFT-SPEED-VALUE
097900                   MOVE 0 TO CR-LEFT-SPEED-STATUS-ID
098000                   MOVE 0 TO CR-LEFT-SPEED-ZONE
098100                   MOVE 0 TO CR-ANGLE-VALUE
098200                   MOVE 0 TO CR-ANGLE-STATUS-ID
098300                   MOVE 0 TO CR-ANGLE-ZONE
098400                   MOVE 1031 TO CR-ERROR-CODE
098500                   MOVE SR-ERROR-MSG OF WS-LEFT-READING-DATA
098600                       TO CR-ERROR-MSG
098700               ELSE
098800                   IF WS-RIGHT-IS-STALE
098900                       MOVE 0 TO CR-RIGHT-DISTANCE-VALUE
099000                       MOVE 0 TO CR-RIGHT-DISTANCE-STATUS-ID
099100                       MOVE 0 TO CR-RIGHT-DISTANCE-ZONE
099200                       MOVE 0 TO CR-RIGHT-SPEED-VALUE
099300                       MOVE 0 TO CR-RIGHT-SPEED-STATUS-ID
099400                       MOVE 0 TO CR-RIGHT-SPEED-ZONE
099500                       MOVE 0 TO CR-ANGLE-VALUE
099600                       MOVE 0 TO CR-ANGLE-STATUS-ID
099700                       MOVE 0 TO CR-ANGLE-ZONE
099800                       MOVE 1032 TO CR-ERROR-CODE
099900                       MOVE SR-ERROR-MSG OF WS-RIGHT-READING-DATA
100000                           TO CR-ERROR-MSG
100100                   END-IF
100200               END-IF
100300           END-IF.
100400       2859-OVERRIDE-SUBSTITUTED-SIDE-EXIT.
100500           EXIT.
100600       EJECT
100700*****************************************************************
100800*     BUILD CSV PAYLOAD FOR THE CACHE / EXPORT BATCH              *
100900*****************************************************************
101000       2900-BUILD-CSV-PAYLOAD.
101100           MOVE CR-SESSION-ID TO CV-RECORD-ID.
101200           MOVE CR-BERTH-ID TO CV-BERTH-ID.
101300           MOVE CR-EVENT-TIME TO CV-TIME.
101400           MOVE CR-ORG-ID TO CV-ORG-ID.
101500           MOVE CR-ANGLE-ZONE TO CV-ANGLE-ZONE.
101600           MOVE CR-LEFT-SPEED-ZONE TO CV-LSPEED-ZONE.
101700           MOVE CR-LEFT-DISTANCE-ZONE TO CV-LDISTANCE-ZONE.
101800           MOVE CR-RIGHT-DISTANCE-ZONE TO CV-RDISTANCE-ZONE.
101900           MOVE CR-RIGHT-SPEED-ZONE TO CV-RSPEED-ZONE.
102000           MOVE CR-LEFT-SPEED-VALUE TO CV-LEFT-SPEED.
102100           MOVE CR-LEFT-DISTANCE-VALUE TO CV-LEFT-DISTANCE.
102200           MOVE CR-RIGHT-SPEED-VALUE TO CV-RIGHT-SPEED.
102300           MOVE CR-RIGHT-DISTANCE-VALUE TO CV-RIGHT-DISTANCE.
102400           MOVE CR-ANGLE-VALUE TO CV-ANGLE.
102500           MOVE CR-LEFT-DISTANCE-STATUS-ID TO CV-LEFT-STATUS.
102600           MOVE CR-RIGHT-DISTANCE-STATUS-ID TO CV-RIGHT-STATUS.
102700           MOVE CR-RIGHT-DISTANCE-STATUS-ID TO CV-RDISTANCE-ALARM.
102800           MOVE CR-RIGHT-SPEED-STATUS-ID TO CV-RSPEED-ALARM.
102900           MOVE CR-LEFT-DISTANCE-STATUS-ID TO CV-LDISTANCE-ALARM.
103000           MOVE CR-LEFT-SPEED-STATUS-ID TO CV-LSPEED-ALARM.
103100           MOVE CR-ANGLE-STATUS-ID TO CV-ANGLE-ALARM.
103200           MOVE CR-EVENT-TIME TO CV-CREATED-AT.
103300           MOVE CR-EVENT-TIME TO CV-UPDATED-AT.
103400           MOVE SPACE TO CV-DELETED-AT.
103500       2909-BUILD-CSV-PAYLOAD-EXIT.
103600           EXIT.
103700       EJECT
103800*****************************************************************
103900*    ADD COMBINED RECORD TO THE EXPORT CACHE -- WBC 01/15/98     *
104000*    BTH-0071                                                    *
104100*****************************************************************
104200       2910-ADD-TO-CACHE.
104300           SET CA-FUNC-ADD-ITEM TO TRUE.
104400           MOVE CR-ORG-ID TO CA-ORG-ID.
104500           MOVE CR-BERTH-ID TO CA-BERTH-ID.
104600           MOVE WS-SESSION-ID TO CA-SESSION-ID.
104700           CALL 'BTHCACHE' USING CA-REQUEST-AREA CV-PAYLOAD.
104800           IF CA-RETURN-CODE NOT = 0
104900               DISPLAY 'BTHCACHE ADD-ITEM RETURNED NON-ZERO -- '
105000                   CA-RETURN-CODE
105100           END-IF.
105200       2919-ADD-TO-CACHE-EXIT.
105300           EXIT.
105400       EJECT
105500*****************************************************************
105600*           FINAL CACHE EXPORT AT END OF RUN                     *
105700*****************************************************************
105800       3900-EXPORT-CACHE.
105900           SET CA-FUNC-EXPORT TO TRUE.
106000           MOVE CF-ORG-ID TO CA-ORG-ID.
106100           MOVE CF-BERTH-ID TO CA-BERTH-ID.
106200           MOVE WS-SESSION-ID TO CA-SESSION-ID.
106300           CALL 'BTHCACHE' USING CA-REQUEST-AREA CV-PAYLOAD.
106400           IF CA-RETURN-CODE NOT = 0
106500               DISPLAY 'BTHCACHE EXPORT RETURNED NON-ZERO -- '
106600                   CA-RETURN-CODE
106700           END-IF.
106800       3999-EXPORT-CACHE-EXIT.
106900           EXIT.
107000       EJECT
107100*****************************************************************
107200*                        CLOSE FILES                            *
107300*****************************************************************
107400       EOJ9000-CLOSE-FILES.
107500           CLOSE SENSOR-READING-IN.
107600           CLOSE CONFIG-IN.
107700           CLOSE COMBINED-OUT.
107800           DISPLAY 'BTHENGIN -- READINGS READ:    ' WS-READINGS-READ.
107900           DISPLAY 'BTHENGIN -- CYCLES PROCESSED:  '
108000               WS-CYCLES-PROCESSED.
108100           GO TO EOJ9999-EXIT.
108200       EOJ9900-ABEND.
108300           DISPLAY 'BTHENGIN -- PROGRAM ABENDING DUE TO ERROR'.
108400           CALL 'CKABEND'.
108500       EOJ9999-EXIT.
108600           EXIT PROGRAM.
