000100********************************************************************
000200*    BTHCFGR  --  CONFIG / ZONE-THRESHOLD / CONDITION LAYOUT       *
000300*                                                                  *
000400*    ONE ACTIVE CF-RECORD PER BATCH RUN.  THE ALARM-ZONE GROUP     *
000500*    CARRIES THREE ZONE-THRESHOLD BLOCKS (ZONE_1, ZONE_2, ZONE_3), *
000600*    EACH HOLDING FOUR ORDERED CONDITION LISTS (DIST-LEFT,         *
000700*    DIST-RIGHT, SPEED-LEFT, SPEED-RIGHT) PLUS AN ANGLE LIST THAT  *
000800*    IS CARRIED FOR SCHEMA COMPATIBILITY ONLY -- THE ANGLE RULE    *
001000*    NEVER WALKS IT (SEE BTHENGIN 2600-LOOKUP-STATUS-ID).          *
001100*    AN UNUSED CONDITION SLOT IS MARKED BY SPACES IN THE           *
001200*    OPERATOR FIELD AND IS SKIPPED ON LOOKUP.                     *
001300*                                                                  *
001400*    DATE       USERID   DESCRIPTION                               *
001500*    ---------- -------- ----------------------------------------- *
001600*    03/07/96   WBC      ORIGINAL COPYBOOK FOR BAS FILEPASS.       *
001700*    06/30/97   RJT      OCCURS 5 ON ALL CONDITION LISTS PER       *
001800*                        ALARM-TABLE REDESIGN (BTH-0114).          *
001900*    02/02/99   WBC      Y2K -- NO DATE FIELDS ON THIS RECORD,     *
002000*                        REVIEWED, NO CHANGE REQUIRED.             *
002100*    08/14/03   LKM      ADDED CF-SESSION-ID (BTH-0231).           *
002200********************************************************************
002300 01  CF-RECORD.
002400     05  CF-ORG-ID               PIC S9(09).
002500     05  CF-BERTH-ID             PIC S9(09).
002600     05  CF-SESSION-ID           PIC S9(09).
002700     05  CF-DIST-LEFT-TO-FENDER  PIC S9(05)V9(4).
002800     05  CF-DIST-RIGHT-TO-FENDER PIC S9(05)V9(4).
002900     05  CF-DIST-BETWEEN-FENDER  PIC S9(05)V9(4).
003000     05  CF-LIMIT-ZONE-1         PIC S9(05)V9(4).
003100     05  CF-LIMIT-ZONE-2         PIC S9(05)V9(4).
003200     05  CF-LIMIT-ZONE-3         PIC S9(05)V9(4).
003300     05  CF-MODE                 PIC X(15).
003400         88  CF-MODE-IS-START        VALUE 'start          '.
003500         88  CF-MODE-IS-STRT-MOOR    VALUE 'start-mooring  '.
003600         88  CF-MODE-IS-DEPARTING    VALUE 'departing      '.
003700         88  CF-MODE-IS-STOP         VALUE 'stop           '.
003800     05  CF-ALARM-ZONE OCCURS 3 TIMES INDEXED BY CF-ZX.
003900         10  CF-DIST-LEFT-COND  OCCURS 5 TIMES INDEXED BY CF-DLX.
004000             15  CF-DL-OPERATOR      PIC X(02).
004100             15  CF-DL-VALUE         PIC S9(05)V9(4).
004200             15  CF-DL-STATUS-ID     PIC S9(04).
004300         10  CF-DIST-RIGHT-COND OCCURS 5 TIMES INDEXED BY CF-DRX.
004400             15  CF-DR-OPERATOR      PIC X(02).
004500             15  CF-DR-VALUE         PIC S9(05)V9(4).
004600             15  CF-DR-STATUS-ID     PIC S9(04).
004700         10  CF-SPEED-LEFT-COND OCCURS 5 TIMES INDEXED BY CF-SLX.
004800             15  CF-SL-OPERATOR      PIC X(02).
004900             15  CF-SL-VALUE         PIC S9(05)V9(4).
005000             15  CF-SL-STATUS-ID     PIC S9(04).
005100         10  CF-SPEED-RIGHT-COND OCCURS 5 TIMES INDEXED BY CF-SRX.
005200             15  CF-SR-OPERATOR      PIC X(02).
005300             15  CF-SR-VALUE         PIC S9(05)V9(4).
005400             15  CF-SR-STATUS-ID     PIC S9(04).
005500         10  CF-ANGLE-COND OCCURS 5 TIMES INDEXED BY CF-ANX.
005600             15  CF-AN-OPERATOR      PIC X(02).
005700             15  CF-AN-VALUE         PIC S9(05)V9(4).
005800             15  CF-AN-STATUS-ID     PIC S9(04).
005900     05  FILLER                  PIC X(40).
