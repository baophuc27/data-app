000100********************************************************************
000200*    BTHCOMR  --  COMBINED-RECORD LAYOUT                          *
000300*                                                                  *
000400*    ONE RECORD PER PROCESSED CYCLE -- THE OUTPUT OF THE DATA      *
000500*    PROCESSOR/DATA SERVICE LOGIC IN BTHENGIN.  WRITTEN TO         *
000600*    COMBINED-OUT (TELEMETRY SINK) AND ALSO MAPPED FLAT INTO THE   *
000700*    CSV EXPORT RECORD (BTHCSVR) FOR THE CACHE/EXPORT BATCH.       *
000800*    ALSO COPIED INTO THE LINKAGE SECTION OF BTHSTATE AND          *
000900*    BTHCACHE SO THE SAME LAYOUT TRAVELS ACROSS THE CALL.          *
001000*                                                                  *
001100*    DATE       USERID   DESCRIPTION                               *
001200*    ---------- -------- ----------------------------------------- *
001300*    03/07/96   WBC      ORIGINAL COPYBOOK FOR BAS FILEPASS.       *
001400*    02/02/99   WBC      Y2K -- CR-EVENT-TIME WIDENED TO X(26) TO  *
001500*                        HOLD FULL 4-DIGIT-CENTURY ISO STAMP.      *
001600*    08/14/03   LKM      ADDED CR-SESSION-ID (BTH-0231).           *
001700********************************************************************
001800 01  CR-RECORD.
001900     05  CR-ORG-ID               PIC S9(09).
002000     05  CR-BERTH-ID             PIC S9(09).
002100     05  CR-SESSION-ID           PIC S9(09).
002200     05  CR-EVENT-TIME           PIC X(26).
002300     05  CR-ANGLE-VALUE          PIC S9(03)V9(4).
002400     05  CR-ANGLE-STATUS-ID      PIC S9(04).
002500     05  CR-ANGLE-ZONE           PIC S9(01).
002600     05  CR-LEFT-DISTANCE-VALUE      PIC S9(05)V9(4).
002700     05  CR-LEFT-DISTANCE-STATUS-ID  PIC S9(04).
002800     05  CR-LEFT-DISTANCE-ZONE       PIC S9(01).
002900     05  CR-RIGHT-DISTANCE-VALUE     PIC S9(05)V9(4).
003000     05  CR-RIGHT-DISTANCE-STATUS-ID PIC S9(04).
003100     05  CR-RIGHT-DISTANCE-ZONE      PIC S9(01).
003200     05  CR-LEFT-SPEED-VALUE         PIC S9(05)V9(4).
003300     05  CR-LEFT-SPEED-STATUS-ID     PIC S9(04).
003400     05  CR-LEFT-SPEED-ZONE          PIC S9(01).
003500     05  CR-RIGHT-SPEED-VALUE        PIC S9(05)V9(4).
003600     05  CR-RIGHT-SPEED-STATUS-ID    PIC S9(04).
003700     05  CR-RIGHT-SPEED-ZONE         PIC S9(01).
003800     05  CR-ERROR-CODE           PIC S9(04).
003900     05  CR-ERROR-MSG            PIC X(40).
004000     05  FILLER                  PIC X(20).
