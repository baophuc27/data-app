000100********************************************************************
000200*    BTHCSVR  --  SYNC-PAYLOAD / CSV EXPORT FIELD LAYOUT          *
000300*                                                                  *
000400*    FLAT 24-FIELD MAPPING OF A CR-RECORD (BTHCOMR).  BTHENGIN     *
000500*    BUILDS ONE OF THESE PER CYCLE AND PASSES IT TO BTHCACHE'S     *
000600*    ADD-ITEM FUNCTION; BTHCACHE QUEUES IT AND, ON EXPORT, MOVES   *
000700*    EACH FIELD INTO THE COMMA/QUOTE-DELIMITED CSV-RECORD LINE.    *
000800*    COPY THIS BOOK WITH REPLACING TO NAME EACH TABLE ENTRY, THE   *
000900*    SAME HOUSE HABIT USED FOR THE AUX SEGMENT TABLES.             *
001000*                                                                  *
001100*    DATE       USERID   DESCRIPTION                               *
001200*    ---------- -------- ----------------------------------------- *
001300*    08/14/03   LKM      ORIGINAL COPYBOOK FOR THE BAS CSV EXPORT  *
001400*                        BATCH (BTH-0231).                        *
001500********************************************************************
001600 01  CV-PAYLOAD.
001700     05  CV-RECORD-ID            PIC S9(09).
001800     05  CV-BERTH-ID             PIC S9(09).
001900     05  CV-TIME                 PIC X(26).
002000     05  CV-ORG-ID               PIC S9(09).
002100     05  CV-ANGLE-ZONE           PIC S9(01).
002200     05  CV-LSPEED-ZONE          PIC S9(01).
002300     05  CV-LDISTANCE-ZONE       PIC S9(01).
002400     05  CV-RDISTANCE-ZONE       PIC S9(01).
002500     05  CV-RSPEED-ZONE          PIC S9(01).
002600     05  CV-LEFT-SPEED           PIC S9(05)V9(4).
002700     05  CV-LEFT-DISTANCE        PIC S9(05)V9(4).
002800     05  CV-RIGHT-SPEED          PIC S9(05)V9(4).
002900     05  CV-RIGHT-DISTANCE       PIC S9(05)V9(4).
003000     05  CV-ANGLE                PIC S9(03)V9(4).
003100     05  CV-LEFT-STATUS          PIC S9(04).
003200     05  CV-RIGHT-STATUS         PIC S9(04).
003300     05  CV-RDISTANCE-ALARM      PIC S9(04).
003400     05  CV-RSPEED-ALARM         PIC S9(04).
003500     05  CV-LDISTANCE-ALARM      PIC S9(04).
003600     05  CV-LSPEED-ALARM         PIC S9(04).
003700     05  CV-ANGLE-ALARM          PIC S9(04).
003800     05  CV-CREATED-AT           PIC X(26).
003900     05  CV-UPDATED-AT           PIC X(26).
004000     05  CV-DELETED-AT           PIC X(26).
004100     05  FILLER                  PIC X(15).
